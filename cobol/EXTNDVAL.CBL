000100*****************************************************************
000200* PROGRAM......  EXTEND-VALUE                                  *
000300* FILE.........  EXTNDVAL.CBL                                  *
000400*                                                               *
000500* THIS SUBPROGRAM MULTIPLIES A QUANTITY BY A RATE AND ROUNDS    *
000600* THE EXTENSION HALF-UP TO THE CALLER'S REQUESTED NUMBER OF     *
000700* DECIMAL PLACES (2 FOR MONEY, 3 FOR MATERIAL QUANTITIES).      *
000800* CALLED BY PRODUCTION-SUGGEST FOR SUG-TOTAL-VALUE,             *
000900* REQ-TOTAL-REQUIRED AND REQ-REMAINING SO THE ROUNDING RULE     *
001000* LIVES IN EXACTLY ONE PLACE.                                   *
001100*****************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 EXTEND-VALUE.
001500 AUTHOR.                     D. M. OKAFOR.
001600 INSTALLATION.               MERIDIAN AUTO PARTS CO - DATA
001700                             PROCESSING.
001800 DATE-WRITTEN.               04/11/1988.
001900 DATE-COMPILED.
002000 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002100                             ONLY.
002200*-----------------------------------------------------------------
002300*  CHANGE LOG
002400*  ----------
002500*  DATE        BY   REQ/TKT     DESCRIPTION
002600*  ----------  ---  ----------  ------------------------------
002700*  1988-04-11  DMO  AF-014      ORIGINAL - LIFTED OUT OF THE OLD    AF-014
002800*                               COMPUTE-VALUE QUANTITY-TIMES-
002900*                               PRICE SUBPROGRAM AND GENERALISED
003000*                               TO ANY QTY * RATE EXTENSION.
003100*  1990-11-08  DMO  AF-045      ADDED LS-DECIMAL-PLACES SO THE      AF-045
003200*                               SAME SUBPROGRAM COULD ROUND
003300*                               MONEY (2 DEC) AND MATERIAL
003400*                               QUANTITIES (3 DEC).
003500*  1994-02-22  DMO  AF-069      ADDED ROUNDED HALF-UP CLAUSE -      AF-069
003600*                               PRIOR VERSION TRUNCATED, WHICH
003700*                               UNDERSTATED THE PRODUCTION VALUE
003800*                               REPORT BY A FEW CENTS PER LINE.
003900*  1998-11-19  RKH  AF-Y2K-002  NO DATE FIELDS IN THIS PROGRAM -    AF-Y2K
004000*                               REVIEWED FOR Y2K, NO CHANGE
004100*                               REQUIRED.
004200*****************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            ASUS X751.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900******************************************************************
005000 DATA                        DIVISION.
005100*-----------------------------------------------------------------
005200 WORKING-STORAGE             SECTION.
005300*-----------------------------------------------------------------
005400 01  WS-EXTEND-WORK-AREA.
005500     05  WS-EXTENDED-9V99        PIC S9(9)V99.
005600     05  WS-EXTENDED-9V999       PIC S9(9)V999.
005700     05  FILLER                  PIC X(04).
005800*-----------------------------------------------------------------
005900 LINKAGE                     SECTION.
006000*-----------------------------------------------------------------
006100 01  LINK-PARAMETERS.
006200     05  LS-QUANTITY             PIC S9(9)V999.
006300     05  LS-QUANTITY-X REDEFINES
006400         LS-QUANTITY             PIC X(12).
006500     05  LS-RATE                 PIC S9(9)V999.
006600     05  LS-RATE-X REDEFINES
006700         LS-RATE                 PIC X(12).
006800     05  LS-DECIMAL-PLACES       PIC 9(01).
006900         88  LS-TWO-DECIMALS               VALUE 2.
007000         88  LS-THREE-DECIMALS             VALUE 3.
007100     05  LS-EXTENDED-VALUE       PIC S9(9)V999.
007200     05  LS-EXTENDED-VALUE-X REDEFINES
007300         LS-EXTENDED-VALUE       PIC X(12).
007400     05  FILLER                  PIC X(04).
007500*****************************************************************
007600 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
007700*-----------------------------------------------------------------
007800* MAIN PROCEDURE
007900*-----------------------------------------------------------------
008000 100-EXTEND-VALUE.
008100     IF  LS-TWO-DECIMALS
008200         COMPUTE WS-EXTENDED-9V99 ROUNDED =
008300                 LS-QUANTITY * LS-RATE
008400         MOVE    WS-EXTENDED-9V99    TO LS-EXTENDED-VALUE
008500     ELSE
008600         COMPUTE LS-EXTENDED-VALUE ROUNDED =
008700                 LS-QUANTITY * LS-RATE.
008800
008900     EXIT    PROGRAM.
