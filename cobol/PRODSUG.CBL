000100*****************************************************************
000200* PROGRAM......  PRODUCTION-SUGGEST                            *
000300* FILE.........  PRODSUG.CBL                                   *
000400*                                                               *
000500* THIS PROGRAM IS TO PRINT THE PRODUCTION SUGGESTION REPORT.    *
000600*                                                               *
000700* GIVEN CURRENT RAW-MATERIAL STOCK, IT WORKS OUT HOW MANY UNITS *
000800* OF EACH PRODUCT THE PLANT COULD BUILD TODAY, PROCESSING THE   *
000900* PRODUCT CATALOGUE HIGHEST SALE VALUE FIRST, AND PRINTS THE    *
001000* SUGGESTED PRODUCTION PLAN WITH MATERIAL-USAGE DETAIL, GRAND   *
001100* TOTALS AND WARNINGS. THIS IS THE SAME SLOT IN THE NIGHTLY RUN *
001200* WHERE INVENTORY-REPORT ONCE PRINTED THE STOCK/REORDER REPORT. *
001300*                                                               *
001400* USED FILE                                                     *
001500*    - PRODUCT MASTER (LINE SEQUENTIAL): PRODIN                *
001600*    - RAW-MATERIAL MASTER, VIA LOAD-MATERIAL-TABLES            *
001700*    - PRODUCT-MATERIAL (BOM) MASTER, VIA LOAD-MATERIAL-TABLES  *
001800*    - PRODUCTION SUGGESTION REPORT: SUGRPT                    *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 PRODUCTION-SUGGEST.
002400 AUTHOR.                     D. M. OKAFOR.
002500 INSTALLATION.               MERIDIAN AUTO PARTS CO - DATA
002600                             PROCESSING.
002700 DATE-WRITTEN.               04/11/1988.
002800 DATE-COMPILED.
002900 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003000                             ONLY.
003100*-----------------------------------------------------------------
003200*  CHANGE LOG
003300*  ----------
003400*  DATE        BY   REQ/TKT     DESCRIPTION
003500*  ----------  ---  ----------  ------------------------------
003600*  1988-04-11  DMO  AF-014      ORIGINAL - PRODUCTION SUGGESTION    AF-014
003700*                               REPORT, BUILT ON THE OLD
003800*                               INVENTORY-REPORT SKELETON.
003900*  1988-05-02  DMO  AF-017      ADDED MATERIAL DETAIL LINES         AF-017
004000*                               UNDER EACH PRODUCT LINE, DRIVEN
004100*                               FROM THE NEW BILL-OF-MATERIALS
004200*                               MASTER.
004300*  1990-02-06  DMO  AF-041      SWITCHED FROM RANDOM ACCESS ON      AF-041
004400*                               AN INDEXED MATERIAL FILE TO
004500*                               CALLING LOAD-MATERIAL-TABLES,
004600*                               WHICH BUILDS THE MATERIAL AND
004700*                               BOM TABLES IN WORKING STORAGE.
004800*  1991-09-02  DMO  AF-058      SKIP PRODUCTS WITH NO BILL OF       AF-058
004900*                               MATERIALS INSTEAD OF ABENDING ON
005000*                               SUBSCRIPT ZERO.
005100*  1994-02-22  DMO  AF-069      SUG-TOTAL-VALUE AND THE MATERIAL    AF-069
005200*                               TOTALS NOW GO THROUGH
005300*                               EXTEND-VALUE FOR HALF-UP
005400*                               ROUNDING INSTEAD OF TRUNCATING.
005500*  1996-01-30  RKH  AF-073      PROCESS PRODUCTS HIGHEST VALUE      AF-073
005600*                               FIRST - ADDED THE SORTWORK STEP.
005700*                               PREVIOUSLY RAN IN MASTER-FILE
005800*                               ORDER, WHICH SALES DID NOT LIKE.
005900*  1998-11-19  RKH  AF-Y2K-002  FOUR-DIGIT YEAR ON THE REPORT       AF-Y2K
006000*                               HEADING - Y2K FIX.
006100*  2001-06-04  TJP  AF-091      ADDED THE CANNOT-PRODUCE WARNING    AF-091
006200*                               COUNT ALONGSIDE THE EMPTY-LIST
006300*                               WARNING (REQ FROM PRODUCTION
006400*                               PLANNING).
006500*  2004-11-22  DMO  AF-132      MASTER-MAINTENANCE NOW FLAGS A      AF-132
006600*                               DELETED PRODUCT "D" INSTEAD OF            
006700*                               DROPPING IT - THE SORT STEP NOW           
006800*                               SKIPS NON-ACTIVE PRODUCTS ITSELF,         
006900*                               SAME AS IT ALWAYS SKIPPED A               
007000*                               PRODUCT WITH NO BILL OF MATERIALS         
007100*                               (REQ AF-058 ABOVE).                       
007200*  2004-12-17  DMO  AF-135      CANNOT-PRODUCE WARNING TEXT         AF-135
007300*                               DID NOT MATCH WHAT PRODUCTION
007400*                               PLANNING ASKED FOR UNDER AF-091 -
007500*                               REWORDED TO "CANNOT BE PRODUCED"
007600*                               INSTEAD OF "FLAGGED CANNOT-PRODUCE".
007700*****************************************************************
007800 ENVIRONMENT                 DIVISION.
007900*-----------------------------------------------------------------
008000 CONFIGURATION               SECTION.
008100 SOURCE-COMPUTER.            ASUS X751.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*-----------------------------------------------------------------
008500 INPUT-OUTPUT                SECTION.
008600 FILE-CONTROL.
008700     SELECT  PRODUCT-FILE-IN
008800             ASSIGN TO "PRODIN"
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000
009100     SELECT  SORTWORK
009200             ASSIGN TO "SRTWORK".
009300
009400     SELECT  SORTED-PRODUCT-FILE
009500             ASSIGN TO "PRODSRT"
009600             ORGANIZATION IS LINE SEQUENTIAL.
009700
009800     SELECT  SUGGEST-RPT
009900             ASSIGN TO "SUGRPT"
010000             ORGANIZATION IS LINE SEQUENTIAL.
010100******************************************************************
010200 DATA                        DIVISION.
010300*-----------------------------------------------------------------
010400 FILE                        SECTION.
010500 FD  PRODUCT-FILE-IN
010600     RECORD CONTAINS 85 CHARACTERS.
010700     COPY "PRODMAST.CPY".
010800
010900 SD  SORTWORK.
011000 01  SORT-WORK-RECORD.
011100     05  SW-KEY-AREA.
011200         10  SW-PROD-ID              PIC 9(09).
011300     05  SW-PROD-CODE                PIC X(10).
011400     05  SW-PROD-NAME                PIC X(40).
011500     05  SW-VALUE-AREA.
011600         10  SW-PROD-VALUE           PIC S9(7)V99.
011700     05  SW-STATUS-AREA.
011800         10  SW-RECORD-STATUS        PIC X(01).
011900     05  SW-LAST-MAINT-STAMP.
012000         10  SW-LAST-MAINT-DATE.
012100             15  SW-LMD-YEAR         PIC 9(04).
012200             15  SW-LMD-MONTH        PIC 9(02).
012300             15  SW-LMD-DAY          PIC 9(02).
012400     05  SW-LAST-MAINT-USER          PIC X(04).
012500     05  FILLER                      PIC X(04).
012600
012700 FD  SORTED-PRODUCT-FILE
012800     RECORD CONTAINS 85 CHARACTERS.
012900 01  SORTED-PRODUCT-RECORD.
013000     05  SP-KEY-AREA.
013100         10  SP-PROD-ID              PIC 9(09).
013200     05  SP-PROD-CODE                PIC X(10).
013300     05  SP-PROD-NAME                PIC X(40).
013400     05  SP-VALUE-AREA.
013500         10  SP-PROD-VALUE           PIC S9(7)V99.
013600     05  SP-STATUS-AREA.
013700         10  SP-RECORD-STATUS        PIC X(01).
013800     05  SP-LAST-MAINT-STAMP.
013900         10  SP-LAST-MAINT-DATE.
014000             15  SP-LMD-YEAR         PIC 9(04).
014100             15  SP-LMD-MONTH        PIC 9(02).
014200             15  SP-LMD-DAY          PIC 9(02).
014300     05  SP-LAST-MAINT-USER          PIC X(04).
014400     05  FILLER                      PIC X(04).
014500
014600 FD  SUGGEST-RPT
014700     RECORD CONTAINS 100 CHARACTERS.
014800 01  SUGGEST-RPT-LINE            PIC X(100).
014900*-----------------------------------------------------------------
015000 WORKING-STORAGE             SECTION.
015100*-----------------------------------------------------------------
015200*    THIS RECORD SUPPLIES THE NAME OF THE DAY FOR THE REPORT
015300*    HEADING - CARRIED OVER FROM THE OLD INVENTORY-REPORT.
015400 01  DAY-RECORD.
015500     05  FILLER              PIC X(09) VALUE "Monday".
015600     05  FILLER              PIC X(09) VALUE "Tuesday".
015700     05  FILLER              PIC X(09) VALUE "Wednesday".
015800     05  FILLER              PIC X(09) VALUE "Thursday".
015900     05  FILLER              PIC X(09) VALUE "Friday".
016000     05  FILLER              PIC X(09) VALUE "Saturday".
016100     05  FILLER              PIC X(09) VALUE "Sunday".
016200 01  DAY-TABLE REDEFINES DAY-RECORD.
016300     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
016400
016500 01  SWITCHES-AND-COUNTERS.
016600     05  PRODUCT-EOF-SW           PIC X(01) VALUE "N".
016700         88  PRODUCT-EOF                    VALUE "Y".
016800     05  PRODSRC-EOF-SW           PIC X(01) VALUE "N".
016900         88  PRODSRC-EOF                    VALUE "Y".
017000     05  WS-FIRST-MATERIAL-SW     PIC X(01) VALUE "Y".
017100         88  WS-FIRST-MATERIAL              VALUE "Y".
017200         88  WS-NOT-FIRST-MATERIAL          VALUE "N".
017300     05  PRODUCT-READ-CNT         PIC 9(05) COMP VALUE ZERO.
017400     05  PRODUCT-READ-CNT-X REDEFINES
017500         PRODUCT-READ-CNT         PIC X(02).
017600     05  WS-BOM-ENTRY-COUNT       PIC 9(05) COMP VALUE ZERO.
017700
017800 01  ACCUMULATORS.
017900     05  TOT-PRODUCTION-VALUE     PIC S9(11)V99 VALUE ZERO.
018000     05  TOT-PRODUCT-TYPES        PIC 9(05) COMP VALUE ZERO.
018100     05  TOT-UNITS                PIC 9(09) COMP VALUE ZERO.
018200     05  CANNOT-PRODUCE-CNT       PIC 9(05) COMP VALUE ZERO.
018300     05  WS-CANNOT-PRODUCE-EDIT    PIC ZZZZ9.
018400     05  FILLER                   PIC X(02).
018500
018600 01  CURRENT-PRODUCT-WORK-AREA.
018700     05  WS-PRODUCT-MAX-QTY       PIC 9(09) VALUE ZERO.
018800     05  WS-PRODUCT-MAX-QTY-X REDEFINES
018900         WS-PRODUCT-MAX-QTY       PIC X(09).
019000     05  WS-POSSIBLE-UNITS        PIC 9(09) VALUE ZERO.
019100     05  WS-MATL-STOCK-QTY        PIC S9(7)V999 VALUE ZERO.
019200     05  WS-SUG-TOTAL-VALUE       PIC S9(9)V99 VALUE ZERO.
019300     05  FILLER                   PIC X(04).
019400
019500 01  CURRENT-MATERIAL-WORK-AREA.
019600     05  WS-MATL-TOTAL-REQUIRED   PIC S9(9)V999 VALUE ZERO.
019700     05  WS-MATL-REMAINING        PIC S9(9)V999 VALUE ZERO.
019800     05  WS-MATL-SUFFICIENT-SW    PIC X(01) VALUE "N".
019900         88  WS-MATL-SUFFICIENT             VALUE "Y".
020000     05  FILLER                   PIC X(02).
020100
020200 01  LINK-EXTEND-PARAMETERS.
020300     05  LS-QUANTITY              PIC S9(9)V999.
020400     05  LS-RATE                  PIC S9(9)V999.
020500     05  LS-DECIMAL-PLACES        PIC 9(01).
020600         88  LS-TWO-DECIMALS                VALUE 2.
020700         88  LS-THREE-DECIMALS              VALUE 3.
020800     05  LS-EXTENDED-VALUE        PIC S9(9)V999.
020900     05  FILLER                   PIC X(04).
021000
021100     COPY "MATLTBL.CPY".
021200
021300 01  CURRENT-DATE-TIME-AREA.
021400     05  CDT-TODAY.
021500         10  CDT-YEAR             PIC 9(04).
021600         10  CDT-MONTH            PIC 9(02).
021700         10  CDT-DAY              PIC 9(02).
021800     05  CDT-NOW.
021900         10  CDT-HOURS            PIC 9(02).
022000         10  CDT-MINUTES          PIC 9(02).
022100         10  CDT-SECONDS          PIC 9(02).
022200         10  CDT-HUNDREDTHS       PIC 9(02).
022300     05  CDT-DAY-OF-WEEK          PIC 9(01).
022400     05  FILLER                   PIC X(02).
022500*-----------------------------------------------------------------
022600*   REPORT LINE LAYOUTS
022700*-----------------------------------------------------------------
022800 01  SUG-RPT-TITLE.
022900     05  FILLER              PIC X(01) VALUE SPACES.
023000     05  FILLER              PIC X(37)
023100         VALUE "PRODUCTION SUGGESTION REPORT for (".
023200     05  SRT-DAY-NAME        PIC X(09).
023300     05  SRT-DATE.
023400         10  SRT-YEAR        PIC 9(04).
023500         10  FILLER          PIC X(01) VALUE "/".
023600         10  SRT-MONTH       PIC 9(02).
023700         10  FILLER          PIC X(01) VALUE "/".
023800         10  SRT-DAY         PIC 9(02).
023900     05  FILLER              PIC X(01) VALUE SPACES.
024000     05  SRT-TIME.
024100         10  SRT-HOURS       PIC 9(02).
024200         10  FILLER          PIC X(01) VALUE ":".
024300         10  SRT-MINUTES     PIC 9(02).
024400     05  FILLER              PIC X(01) VALUE ")".
024500     05  FILLER              PIC X(23) VALUE SPACES.
024600
024700 01  SUG-PRODUCT-HEADER.
024800     05  FILLER              PIC X(01) VALUE SPACES.
024900     05  FILLER              PIC X(11) VALUE "PROD CODE".
025000     05  FILLER              PIC X(24) VALUE "PRODUCT NAME".
025100     05  FILLER              PIC X(13) VALUE "UNIT VALUE".
025200     05  FILLER              PIC X(11) VALUE "MAX QTY".
025300     05  FILLER              PIC X(15) VALUE "TOTAL VALUE".
025400     05  FILLER              PIC X(25) VALUE SPACES.
025500
025600 01  SUG-PRODUCT-LINE.
025700     05  FILLER              PIC X(01) VALUE SPACES.
025800     05  SPL-PROD-CODE       PIC X(10).
025900     05  FILLER              PIC X(01) VALUE SPACES.
026000     05  SPL-PROD-NAME       PIC X(23).
026100     05  SPL-UNIT-VALUE      PIC ZZZ,ZZ9.99.
026200     05  FILLER              PIC X(02) VALUE SPACES.
026300     05  SPL-MAX-QTY         PIC ZZZ,ZZ9.
026400     05  FILLER              PIC X(02) VALUE SPACES.
026500     05  SPL-TOTAL-VALUE     PIC ZZZ,ZZZ,ZZ9.99.
026600     05  FILLER              PIC X(10) VALUE SPACES.
026700
026800 01  SUG-MATL-HEADER.
026900     05  FILLER              PIC X(05) VALUE SPACES.
027000     05  FILLER              PIC X(11) VALUE "MATL CODE".
027100     05  FILLER              PIC X(21) VALUE "MATERIAL NAME".
027200     05  FILLER              PIC X(06) VALUE "UNIT".
027300     05  FILLER              PIC X(12) VALUE "PER UNIT".
027400     05  FILLER              PIC X(13) VALUE "TOT REQD".
027500     05  FILLER              PIC X(13) VALUE "AVAIL STK".
027600     05  FILLER              PIC X(13) VALUE "REMAINING".
027700     05  FILLER              PIC X(06) VALUE "SUFF".
027800
027900 01  SUG-MATL-DETAIL-LINE.
028000     05  FILLER              PIC X(05) VALUE SPACES.
028100     05  SML-MATL-CODE       PIC X(10).
028200     05  FILLER              PIC X(01) VALUE SPACES.
028300     05  SML-MATL-NAME       PIC X(19).
028400     05  FILLER              PIC X(01) VALUE SPACES.
028500     05  SML-UNIT            PIC X(10).
028600     05  SML-PER-UNIT        PIC ZZ,ZZ9.999.
028700     05  FILLER              PIC X(01) VALUE SPACES.
028800     05  SML-TOT-REQUIRED    PIC ZZ,ZZ9.999.
028900     05  FILLER              PIC X(01) VALUE SPACES.
029000     05  SML-AVAIL-STOCK     PIC ZZ,ZZ9.999.
029100     05  FILLER              PIC X(01) VALUE SPACES.
029200     05  SML-REMAINING       PIC ---,--9.999.
029300     05  FILLER              PIC X(02) VALUE SPACES.
029400     05  SML-SUFFICIENT      PIC X(01).
029500     05  FILLER              PIC X(04) VALUE SPACES.
029600
029700 01  SUG-TOTAL-LINE.
029800     05  FILLER              PIC X(02) VALUE SPACES.
029900     05  FILLER              PIC X(24) VALUE "TOTAL PRODUCTION VALUE".
030000     05  STL-PRODUCTION-VALUE PIC ZZZ,ZZZ,ZZ9.99.
030100     05  FILLER              PIC X(02) VALUE SPACES.
030200     05  FILLER              PIC X(20) VALUE "PRODUCT TYPES".
030300     05  STL-PRODUCT-TYPES   PIC ZZ,ZZ9.
030400     05  FILLER              PIC X(02) VALUE SPACES.
030500     05  FILLER              PIC X(14) VALUE "TOTAL UNITS".
030600     05  STL-TOTAL-UNITS     PIC ZZZ,ZZ9.
030700     05  FILLER              PIC X(04) VALUE SPACES.
030800
030900 01  SUG-WARNING-LINE.
031000     05  FILLER              PIC X(02) VALUE SPACES.
031100     05  FILLER              PIC X(10) VALUE "WARNING - ".
031200     05  SWL-TEXT            PIC X(80).
031300     05  FILLER              PIC X(08) VALUE SPACES.
031400*****************************************************************
031500 PROCEDURE                   DIVISION.
031600*-----------------------------------------------------------------
031700* MAIN PROCEDURE
031800*-----------------------------------------------------------------
031900 100-PRODUCE-SUGGESTION-REPORT.
032000     PERFORM 200-INITIATE-SUGGEST-RUN.
032100     PERFORM 200-PROCESS-ONE-PRODUCT
032200             UNTIL PRODUCT-EOF.
032300     PERFORM 200-TERMINATE-SUGGEST-RUN.
032400
032500     STOP RUN.
032600
032700******************************************************************
032800* LOAD THE MATERIAL/BOM TABLES, SORT THE PRODUCT MASTER HIGHEST
032900* VALUE FIRST, OPEN THE REPORT, PRINT THE HEADING AND READ THE
033000* FIRST SORTED PRODUCT.
033100*-----------------------------------------------------------------
033200 200-INITIATE-SUGGEST-RUN.
033300     PERFORM 300-LOAD-MATERIAL-TABLES.
033400     PERFORM 300-SORT-PRODUCT-MASTER.
033500     PERFORM 300-OPEN-REPORT-FILE.
033600     INITIALIZE SWITCHES-AND-COUNTERS ACCUMULATORS.
033700     PERFORM 300-READ-SORTED-PRODUCT.
033800     PERFORM 300-PRINT-REPORT-HEADING.
033900
034000*-----------------------------------------------------------------
034100* FOR ONE PRODUCT: SELECT ITS BILL OF MATERIALS, SKIP IT IF NONE
034200* IS CONFIGURED, OTHERWISE COMPUTE MAX-QTY AND EITHER WRITE THE
034300* SUGGESTION OR COUNT IT AS CANNOT-PRODUCE.
034400*-----------------------------------------------------------------
034500 200-PROCESS-ONE-PRODUCT.
034600     PERFORM 300-COUNT-PRODUCT-BOM.
034700     IF  WS-BOM-ENTRY-COUNT = ZERO
034800         NEXT SENTENCE
034900     ELSE
035000         PERFORM 300-COMPUTE-MAX-QTY
035100         IF  WS-PRODUCT-MAX-QTY > ZERO
035200             PERFORM 300-BUILD-SUGGESTION
035300         ELSE
035400             ADD 1 TO CANNOT-PRODUCE-CNT.
035500     PERFORM 300-READ-SORTED-PRODUCT.
035600
035700*-----------------------------------------------------------------
035800* PRINT GRAND TOTALS AND WARNINGS, CLOSE THE FILES.
035900*-----------------------------------------------------------------
036000 200-TERMINATE-SUGGEST-RUN.
036100     PERFORM 300-PRINT-GRAND-TOTALS.
036200     PERFORM 300-PRINT-WARNINGS.
036300     PERFORM 300-CLOSE-REPORT-FILE.
036400
036500******************************************************************
036600 300-LOAD-MATERIAL-TABLES.
036700     CALL "LOADTBLS" USING MATERIAL-TABLE
036800                            BILL-OF-MATERIAL-TABLE.
036900
037000*-----------------------------------------------------------------
037100* SORT THE PRODUCT MASTER DESCENDING BY SALE VALUE - HIGHEST
037200* VALUE PRODUCTS GET FIRST CALL ON SCARCE MATERIAL.
037300*-----------------------------------------------------------------
037400 300-SORT-PRODUCT-MASTER.
037500     SORT    SORTWORK
037600             ON DESCENDING KEY SW-PROD-VALUE
037700             INPUT PROCEDURE 400-SELECT-ACTIVE-PRODUCTS
037800             GIVING SORTED-PRODUCT-FILE.
037900     OPEN    INPUT   SORTED-PRODUCT-FILE.
038000
038100*-----------------------------------------------------------------
038200* A PRODUCT FLAGGED "D" BY MASTER-MAINTENANCE IS LEFT OUT OF THE
038300* SORT ENTIRELY - IT IS STILL ON PRODIN SO THE MASTER IS NOT
038400* RE-SEQUENCED, BUT IT HAS NO BUSINESS BEING SUGGESTED FOR
038500* PRODUCTION.
038600*-----------------------------------------------------------------
038700 400-SELECT-ACTIVE-PRODUCTS.
038800     OPEN    INPUT   PRODUCT-FILE-IN.
038900     PERFORM 500-SORT-IN-ONE-PRODUCT
039000             UNTIL PRODSRC-EOF.
039100     CLOSE   PRODUCT-FILE-IN.
039200
039300*-----------------------------------------------------------------
039400 500-SORT-IN-ONE-PRODUCT.
039500     READ    PRODUCT-FILE-IN
039600             AT END
039700                 MOVE "Y"        TO  PRODSRC-EOF-SW
039800             NOT AT END
039900                 IF  PM-ACTIVE
040000                     RELEASE SORT-WORK-RECORD
040100                             FROM PRODUCT-MASTER-RECORD.
040200
040300*-----------------------------------------------------------------
040400 300-OPEN-REPORT-FILE.
040500     OPEN    OUTPUT  SUGGEST-RPT.
040600
040700*-----------------------------------------------------------------
040800 300-READ-SORTED-PRODUCT.
040900     READ    SORTED-PRODUCT-FILE
041000             AT END      MOVE "Y"    TO PRODUCT-EOF-SW
041100             NOT AT END  ADD 1 TO PRODUCT-READ-CNT.
041200
041300*-----------------------------------------------------------------
041400 300-PRINT-REPORT-HEADING.
041500     ACCEPT  CDT-TODAY           FROM DATE YYYYMMDD.
041600     ACCEPT  CDT-NOW             FROM TIME.
041700     ACCEPT  CDT-DAY-OF-WEEK     FROM DAY-OF-WEEK.
041800     MOVE    CDT-YEAR            TO  SRT-YEAR.
041900     MOVE    CDT-MONTH           TO  SRT-MONTH.
042000     MOVE    CDT-DAY             TO  SRT-DAY.
042100     MOVE    CDT-HOURS           TO  SRT-HOURS.
042200     MOVE    CDT-MINUTES         TO  SRT-MINUTES.
042300     MOVE    WEEKDAY (CDT-DAY-OF-WEEK)   TO  SRT-DAY-NAME.
042400     WRITE   SUGGEST-RPT-LINE    FROM SUG-RPT-TITLE
042500             AFTER ADVANCING 1 LINE.
042600     MOVE    SPACES              TO  SUGGEST-RPT-LINE.
042700     WRITE   SUGGEST-RPT-LINE
042800             AFTER ADVANCING 1 LINE.
042900     WRITE   SUGGEST-RPT-LINE    FROM SUG-PRODUCT-HEADER
043000             AFTER ADVANCING 2 LINES.
043100
043200*-----------------------------------------------------------------
043300* COUNT THIS PRODUCT'S BILL-OF-MATERIALS ROWS.
043400*-----------------------------------------------------------------
043500 300-COUNT-PRODUCT-BOM.
043600     MOVE    ZERO                TO  WS-BOM-ENTRY-COUNT.
043700     PERFORM 400-COUNT-ONE-BOM-ENTRY
043800             VARYING BTE-IDX FROM 1 BY 1
043900             UNTIL BTE-IDX > BT-ENTRY-COUNT.
044000
044100*-----------------------------------------------------------------
044200* COMPUTE THE MAXIMUM PRODUCIBLE QUANTITY FOR THIS PRODUCT.
044300*-----------------------------------------------------------------
044400 300-COMPUTE-MAX-QTY.
044500     MOVE    ZERO                TO  WS-PRODUCT-MAX-QTY.
044600     MOVE    "Y"                 TO  WS-FIRST-MATERIAL-SW.
044700     PERFORM 400-CHECK-ONE-MATERIAL
044800             VARYING BTE-IDX FROM 1 BY 1
044900             UNTIL BTE-IDX > BT-ENTRY-COUNT.
045000
045100*-----------------------------------------------------------------
045200* WRITE THE PRODUCT LINE, THE MATERIAL DETAIL LINES, AND ROLL
045300* THIS PRODUCT INTO THE GRAND TOTALS.
045400*-----------------------------------------------------------------
045500 300-BUILD-SUGGESTION.
045600     MOVE    WS-PRODUCT-MAX-QTY  TO  LS-QUANTITY.
045700     MOVE    SP-PROD-VALUE       TO  LS-RATE.
045800     MOVE    2                   TO  LS-DECIMAL-PLACES.
045900     CALL    "EXTNDVAL"          USING LINK-EXTEND-PARAMETERS.
046000     MOVE    LS-EXTENDED-VALUE   TO  WS-SUG-TOTAL-VALUE.
046100     PERFORM 400-PRINT-PRODUCT-LINE.
046200     PERFORM 400-PRINT-ONE-MATERIAL
046300             VARYING BTE-IDX FROM 1 BY 1
046400             UNTIL BTE-IDX > BT-ENTRY-COUNT.
046500     ADD     WS-SUG-TOTAL-VALUE  TO  TOT-PRODUCTION-VALUE.
046600     ADD     WS-PRODUCT-MAX-QTY  TO  TOT-UNITS.
046700     ADD     1                   TO  TOT-PRODUCT-TYPES.
046800
046900*-----------------------------------------------------------------
047000 300-PRINT-GRAND-TOTALS.
047100     MOVE    TOT-PRODUCTION-VALUE    TO  STL-PRODUCTION-VALUE.
047200     MOVE    TOT-PRODUCT-TYPES       TO  STL-PRODUCT-TYPES.
047300     MOVE    TOT-UNITS               TO  STL-TOTAL-UNITS.
047400     WRITE   SUGGEST-RPT-LINE        FROM SUG-TOTAL-LINE
047500             AFTER ADVANCING 3 LINES.
047600
047700*-----------------------------------------------------------------
047800* PRINT THE WARNING LINES DESCRIBED IN BUSINESS RULE AF-091.
047900*-----------------------------------------------------------------
048000 300-PRINT-WARNINGS.
048100     IF  TOT-PRODUCT-TYPES = ZERO
048200         MOVE "No products can be produced with current stock"
048300                 TO SWL-TEXT
048400         WRITE   SUGGEST-RPT-LINE    FROM SUG-WARNING-LINE
048500                 AFTER ADVANCING 2 LINES.
048600     IF  CANNOT-PRODUCE-CNT > ZERO
048700         MOVE    CANNOT-PRODUCE-CNT  TO  WS-CANNOT-PRODUCE-EDIT
048800         STRING  WS-CANNOT-PRODUCE-EDIT DELIMITED BY SIZE
048900                 " product(s) cannot be produced due to "
049000                         DELIMITED BY SIZE
049100                 "insufficient stock" DELIMITED BY SIZE
049200                 INTO SWL-TEXT
049300         WRITE   SUGGEST-RPT-LINE    FROM SUG-WARNING-LINE
049400                 AFTER ADVANCING 1 LINE.
049500
049600*-----------------------------------------------------------------
049700 300-CLOSE-REPORT-FILE.
049800     CLOSE   SORTED-PRODUCT-FILE
049900             SUGGEST-RPT.
050000
050100******************************************************************
050200 400-COUNT-ONE-BOM-ENTRY.
050300     IF  BTE-PRODUCT-ID (BTE-IDX) = SP-PROD-ID
050400         ADD 1 TO WS-BOM-ENTRY-COUNT.
050500
050600*-----------------------------------------------------------------
050700* FOR ONE BOM ROW OF THE CURRENT PRODUCT: LOOK UP THE MATERIAL,
050800* WORK OUT HOW MANY UNITS ITS STOCK SUPPORTS, AND KEEP THE
050900* SMALLEST ACROSS ALL THE PRODUCT'S MATERIALS.
051000*-----------------------------------------------------------------
051100 400-CHECK-ONE-MATERIAL.
051200     IF  BTE-PRODUCT-ID (BTE-IDX) = SP-PROD-ID
051300         PERFORM 500-LOOKUP-MATERIAL-STOCK
051400         PERFORM 500-DERIVE-POSSIBLE-UNITS
051500         PERFORM 500-APPLY-MIN-TO-MAX-QTY.
051600
051700*-----------------------------------------------------------------
051800* WRITE THE PRODUCT LINE.
051900*-----------------------------------------------------------------
052000 400-PRINT-PRODUCT-LINE.
052100     MOVE    SP-PROD-CODE        TO  SPL-PROD-CODE.
052200     MOVE    SP-PROD-NAME        TO  SPL-PROD-NAME.
052300     MOVE    SP-PROD-VALUE       TO  SPL-UNIT-VALUE.
052400     MOVE    WS-PRODUCT-MAX-QTY  TO  SPL-MAX-QTY.
052500     MOVE    WS-SUG-TOTAL-VALUE  TO  SPL-TOTAL-VALUE.
052600     WRITE   SUGGEST-RPT-LINE    FROM SUG-PRODUCT-LINE
052700             AFTER ADVANCING 2 LINES.
052800     WRITE   SUGGEST-RPT-LINE    FROM SUG-MATL-HEADER
052900             AFTER ADVANCING 1 LINE.
053000
053100*-----------------------------------------------------------------
053200* FOR ONE BOM ROW OF THE CURRENT PRODUCT: PRINT ITS MATERIAL
053300* REQUIREMENT DETAIL LINE AT THE PRODUCT'S MAX-QTY.
053400*-----------------------------------------------------------------
053500 400-PRINT-ONE-MATERIAL.
053600     IF  BTE-PRODUCT-ID (BTE-IDX) = SP-PROD-ID
053700         PERFORM 500-LOOKUP-MATERIAL-STOCK
053800         PERFORM 500-COMPUTE-MATERIAL-TOTALS
053900         PERFORM 500-WRITE-MATERIAL-LINE.
054000
054100******************************************************************
054200* LOOK UP THE CURRENT BOM ROW'S MATERIAL BY ID IN THE MATERIAL
054300* TABLE BUILT BY LOAD-MATERIAL-TABLES.
054400*-----------------------------------------------------------------
054500 500-LOOKUP-MATERIAL-STOCK.
054600     SET     MTE-IDX             TO  1.
054700     SEARCH ALL MT-ENTRIES
054800             AT END
054900                 MOVE ZERO       TO  WS-MATL-STOCK-QTY
055000             WHEN MTE-MATERIAL-ID (MTE-IDX) =
055100                  BTE-MATERIAL-ID (BTE-IDX)
055200                 MOVE MTE-STOCK-QTY (MTE-IDX)
055300                                 TO  WS-MATL-STOCK-QTY.
055400
055500*-----------------------------------------------------------------
055600* A MATERIAL WITH ZERO STOCK FORCES POSSIBLE-UNITS TO ZERO;
055700* OTHERWISE POSSIBLE-UNITS IS THE INTEGER PART (TRUNCATED, NOT
055800* ROUNDED) OF STOCK DIVIDED BY THE PER-UNIT REQUIREMENT.
055900*-----------------------------------------------------------------
056000 500-DERIVE-POSSIBLE-UNITS.
056100     IF  WS-MATL-STOCK-QTY = ZERO
056200         MOVE ZERO               TO  WS-POSSIBLE-UNITS
056300     ELSE
056400         COMPUTE WS-POSSIBLE-UNITS =
056500                 WS-MATL-STOCK-QTY / BTE-REQUIRED-QTY (BTE-IDX).
056600
056700*-----------------------------------------------------------------
056800 500-APPLY-MIN-TO-MAX-QTY.
056900     IF  WS-FIRST-MATERIAL
057000         MOVE    WS-POSSIBLE-UNITS   TO  WS-PRODUCT-MAX-QTY
057100         MOVE    "N"                 TO  WS-FIRST-MATERIAL-SW
057200     ELSE
057300         IF  WS-POSSIBLE-UNITS < WS-PRODUCT-MAX-QTY
057400             MOVE WS-POSSIBLE-UNITS  TO  WS-PRODUCT-MAX-QTY.
057500
057600*-----------------------------------------------------------------
057700* TOTAL REQUIRED = PER-UNIT QTY x MAX-QTY (3 DEC, HALF-UP).
057800* REMAINING = AVAILABLE STOCK - TOTAL REQUIRED (MAY GO NEGATIVE).
057900*-----------------------------------------------------------------
058000 500-COMPUTE-MATERIAL-TOTALS.
058100     MOVE    WS-PRODUCT-MAX-QTY      TO  LS-QUANTITY.
058200     MOVE    BTE-REQUIRED-QTY (BTE-IDX) TO LS-RATE.
058300     MOVE    3                       TO  LS-DECIMAL-PLACES.
058400     CALL    "EXTNDVAL"              USING LINK-EXTEND-PARAMETERS.
058500     MOVE    LS-EXTENDED-VALUE       TO  WS-MATL-TOTAL-REQUIRED.
058600     COMPUTE WS-MATL-REMAINING       =
058700             WS-MATL-STOCK-QTY - WS-MATL-TOTAL-REQUIRED.
058800     IF  WS-MATL-STOCK-QTY >= WS-MATL-TOTAL-REQUIRED
058900         MOVE "Y"                    TO WS-MATL-SUFFICIENT-SW
059000     ELSE
059100         MOVE "N"                    TO WS-MATL-SUFFICIENT-SW.
059200
059300*-----------------------------------------------------------------
059400 500-WRITE-MATERIAL-LINE.
059500     MOVE    MTE-CODE (MTE-IDX)      TO  SML-MATL-CODE.
059600     MOVE    MTE-NAME (MTE-IDX)      TO  SML-MATL-NAME.
059700     MOVE    MTE-UNIT (MTE-IDX)      TO  SML-UNIT.
059800     MOVE    BTE-REQUIRED-QTY (BTE-IDX) TO SML-PER-UNIT.
059900     MOVE    WS-MATL-TOTAL-REQUIRED  TO  SML-TOT-REQUIRED.
060000     MOVE    WS-MATL-STOCK-QTY       TO  SML-AVAIL-STOCK.
060100     MOVE    WS-MATL-REMAINING       TO  SML-REMAINING.
060200     MOVE    WS-MATL-SUFFICIENT-SW   TO  SML-SUFFICIENT.
060300     WRITE   SUGGEST-RPT-LINE        FROM SUG-MATL-DETAIL-LINE
060400             AFTER ADVANCING 1 LINE.
