000100*****************************************************************
000200*                                                               *
000300*   R M A T M A S T . C P Y                                     *
000400*                                                               *
000500*   RAW-MATERIAL MASTER RECORD LAYOUT                           *
000600*   ONE ENTRY PER STOCKED RAW MATERIAL, QUANTITY ON HAND         *
000700*   CARRIED IN THE MATERIAL'S OWN UNIT OF MEASURE                *
000800*                                                                *
000900*   USED BY.....  LOAD-MATERIAL-TABLES (INPUT)                  *
001000*                 MASTER-MAINTENANCE (INPUT-OUTPUT)             *
001100*                 STOCK-CORRECTION (INPUT-OUTPUT)                *
001200*                                                                *
001300*   RECORD LENGTH..... 99                                      *
001400*                                                               *
001500*****************************************************************
001600*  REVISION HISTORY
001700*  ----------------
001800*  1988-04-11  DMO  ORIGINAL LAYOUT, REQ AF-014.                    AF-014
001900*  1990-02-06  DMO  ADDED RM-UNIT SO MIXED KG/LITRO/UNIDADE/M2
002000*                   STOCK COULD SHARE ONE MASTER (REQ AF-041).
002100*  1996-01-30  RKH  ADDED RM-LAST-MAINT-STAMP FOR AUDIT TRAIL,
002200*                   INTERNAL AUDIT FINDING 96-11.
002300*  1998-11-19  RKH  FOUR-DIGIT YEAR - Y2K FIX, TICKET AF-Y2K-002.   AF-Y2K
002400*  2001-06-04  TJP  ADDED RM-LOW-STOCK-SW SET/CLEARED BY
002500*                   STOCK-CORRECTION SO THE NIGHTLY RUN DOES NOT
002600*                   HAVE TO RE-DERIVE IT (REQ AF-091). STILL
002700*                   RE-DERIVED, NEVER TRUSTED BLINDLY - SEE
002800*                   MAINTUPD.CBL PARA 600-SET-LOW-STOCK-SWITCH.
002900*****************************************************************
003000 01  RAW-MATERIAL-MASTER-RECORD.
003100     05  RM-KEY-AREA.
003200         10  RM-ID                   PIC 9(09).
003300         10  RM-ID-X REDEFINES
003400             RM-ID                   PIC X(09).
003500     05  RM-CODE                     PIC X(10).
003600     05  RM-NAME                     PIC X(40).
003700*        QUANTITY ON HAND - 3 DECIMAL PLACES, MATCHES THE
003800*        PRECISION OF PM-REQUIRED-QTY IN BOMMAST.CPY SO STOCK
003900*        AND CONSUMPTION EXTEND WITHOUT TRUNCATION.
004000     05  RM-STOCK-AREA.
004100         10  RM-STOCK-QTY            PIC S9(7)V999.
004200         10  RM-STOCK-QTY-X REDEFINES
004300             RM-STOCK-QTY            PIC X(10).
004400     05  RM-UNIT                     PIC X(10).
004500     05  RM-STATUS-AREA.
004600         10  RM-RECORD-STATUS        PIC X(01).
004700             88  RM-ACTIVE                    VALUE "A".
004800             88  RM-DELETED                   VALUE "D".
004900         10  RM-LOW-STOCK-SW         PIC X(01).
005000             88  RM-LOW-STOCK                 VALUE "Y".
005100             88  RM-NOT-LOW-STOCK             VALUE "N".
005200     05  RM-LAST-MAINT-STAMP.
005300         10  RM-LAST-MAINT-DATE.
005400             15  RM-LMD-YEAR         PIC 9(04).
005500             15  RM-LMD-MONTH        PIC 9(02).
005600             15  RM-LMD-DAY          PIC 9(02).
005700     05  RM-LAST-MAINT-USER          PIC X(04).
005800     05  FILLER                      PIC X(06).
005900*****************************************************************
006000*  END OF RMATMAST.CPY
006100*****************************************************************
