000100************************************************************************
000200*                                                                    *
000300*   B O M I N Q . C B L                                             *
000400*                                                                    *
000500*   PRINTS, FOR EVERY ACTIVE PRODUCT, ITS BILL-OF-MATERIALS LINES    *
000600*   WITH AVAILABLE STOCK AND A PER-LINE SUFFICIENCY FLAG (STOCK >=   *
000700*   THE SINGLE-UNIT REQUIREMENT) - NOT THE PRODUCTION-SUGGEST        *
000800*   MAX-QTY CALCULATION, WHICH TOTALS REQUIREMENT ACROSS THE WHOLE   *
000900*   BATCH A PRODUCT COULD BUILD. A SECOND SECTION LISTS, FOR EVERY   *
001000*   ACTIVE RAW MATERIAL, HOW MANY BILL-OF-MATERIALS LINES USE IT.    *
001100*                                                                    *
001200*   USED FILE                                                       *
001300*      - PRODUCT MASTER (LINE SEQUENTIAL): PRODIN                  *
001400*      - RAW-MATERIAL MASTER, VIA LOAD-MATERIAL-TABLES              *
001500*      - PRODUCT-MATERIAL (BOM) MASTER, VIA LOAD-MATERIAL-TABLES    *
001600*      - BOM INQUIRY REPORT: BOMQRPT                               *
001700*                                                                    *
001800************************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 BOM-INQUIRY.
002200 AUTHOR.                     D. M. OKAFOR.
002300 INSTALLATION.               MERIDIAN AUTO PARTS CO - DATA
002400                             PROCESSING.
002500 DATE-WRITTEN.               09/12/1994.
002600 DATE-COMPILED.
002700 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002800                             ONLY.
002900*-----------------------------------------------------------------
003000*  CHANGE LOG
003100*  ----------
003200*  DATE        BY   REQ/TKT     DESCRIPTION
003300*  ----------  ---  ----------  ------------------------------
003400*  1994-09-12  DMO  AF-075      ORIGINAL - PER-PRODUCT BILL-OF-     AF-075
003500*                               MATERIALS SUFFICIENCY LISTING,
003600*                               REQUESTED BY PRODUCTION PLANNING AS
003700*                               A LINE-BY-LINE CHECK SEPARATE FROM
003800*                               THE PRODUCTION-SUGGEST MAX-QTY RUN.
003900*  1998-11-19  RKH  AF-Y2K-002  FOUR-DIGIT YEAR ON THE REPORT       AF-Y2K
004000*                               HEADING - Y2K FIX.
004100*  2001-06-04  TJP  AF-091      ADDED THE MATERIAL-USAGE-COUNT      AF-091
004200*                               SECTION SO PURCHASING COULD SEE HOW
004300*                               MANY PRODUCTS DEPEND ON ONE RAW
004400*                               MATERIAL BEFORE NEGOTIATING A NEW
004500*                               SUPPLY CONTRACT.
004600************************************************************************
004700 ENVIRONMENT                 DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION               SECTION.
005000 SOURCE-COMPUTER.            ASUS X751.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600     SELECT  PRODUCT-FILE-IN
005700             ASSIGN TO "PRODIN"
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT  BOM-QUERY-RPT
006100             ASSIGN TO "BOMQRPT"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300************************************************************************
006400 DATA                        DIVISION.
006500*-----------------------------------------------------------------
006600 FILE                        SECTION.
006700 FD  PRODUCT-FILE-IN
006800     RECORD CONTAINS 85 CHARACTERS.
006900     COPY "PRODMAST.CPY".
007000
007100 FD  BOM-QUERY-RPT
007200     RECORD CONTAINS 100 CHARACTERS.
007300 01  BOM-QUERY-RPT-LINE         PIC X(100).
007400*-----------------------------------------------------------------
007500 WORKING-STORAGE             SECTION.
007600*-----------------------------------------------------------------
007700 01  SWITCHES-AND-COUNTERS.
007800     05  PRODUCT-EOF-SW           PIC X(01) VALUE "N".
007900         88  PRODUCT-EOF                    VALUE "Y".
008000     05  PRODUCT-READ-CNT         PIC 9(05) COMP VALUE ZERO.
008100     05  PRODUCT-READ-CNT-X REDEFINES
008200         PRODUCT-READ-CNT         PIC X(02).
008300     05  WS-USED-IN-CNT           PIC 9(05) COMP VALUE ZERO.
008400     05  WS-USED-IN-CNT-X REDEFINES
008500         WS-USED-IN-CNT           PIC X(02).
008600     05  FILLER                   PIC X(02).
008700
008800 01  WS-MATERIAL-LOOKUP-AREA.
008900     05  WS-MATL-CODE             PIC X(10).
009000     05  WS-MATL-NAME             PIC X(40).
009100     05  WS-MATL-STOCK-QTY        PIC S9(7)V999 VALUE ZERO.
009200     05  WS-MATL-SUFFICIENT-SW    PIC X(01) VALUE "N".
009300         88  WS-MATL-SUFFICIENT             VALUE "Y".
009400         88  WS-MATL-NOT-SUFFICIENT         VALUE "N".
009500     05  WS-MATL-STOCK-QTY-X REDEFINES
009600         WS-MATL-STOCK-QTY        PIC X(10).
009700     05  FILLER                   PIC X(04).
009800
009900 01  BIQ-DATE-AREA.
010000     05  BIQ-TODAY.
010100         10  BIQ-YEAR             PIC 9(04).
010200         10  BIQ-MONTH            PIC 9(02).
010300         10  BIQ-DAY              PIC 9(02).
010400     05  FILLER                   PIC X(02).
010500
010600     COPY "MATLTBL.CPY".
010700*-----------------------------------------------------------------
010800*   REPORT LINE LAYOUTS
010900*-----------------------------------------------------------------
011000 01  BIQ-RPT-TITLE.
011100     05  FILLER              PIC X(01) VALUE SPACES.
011200     05  FILLER              PIC X(45)
011300         VALUE "BOM STOCK-SUFFICIENCY AND USAGE REPORT FOR".
011400     05  BIT-YEAR            PIC 9(04).
011500     05  FILLER              PIC X(01) VALUE "/".
011600     05  BIT-MONTH           PIC 9(02).
011700     05  FILLER              PIC X(01) VALUE "/".
011800     05  BIT-DAY             PIC 9(02).
011900     05  FILLER              PIC X(43) VALUE SPACES.
012000
012100 01  BIQ-PRODMAT-HEADER.
012200     05  FILLER              PIC X(01) VALUE SPACES.
012300     05  FILLER              PIC X(11) VALUE "PROD CODE".
012400     05  FILLER              PIC X(11) VALUE "MATL CODE".
012500     05  FILLER              PIC X(23) VALUE "MATERIAL NAME".
012600     05  FILLER              PIC X(13) VALUE "PER UNIT QTY".
012700     05  FILLER              PIC X(13) VALUE "AVAIL STOCK".
012800     05  FILLER              PIC X(10) VALUE "SUFF".
012900     05  FILLER              PIC X(18) VALUE SPACES.
013000
013100 01  BIQ-PRODMAT-DETAIL-LINE.
013200     05  FILLER              PIC X(01) VALUE SPACES.
013300     05  BPD-PROD-CODE       PIC X(10).
013400     05  FILLER              PIC X(01) VALUE SPACES.
013500     05  BPD-MATL-CODE       PIC X(10).
013600     05  FILLER              PIC X(01) VALUE SPACES.
013700     05  BPD-MATL-NAME       PIC X(21).
013800     05  FILLER              PIC X(01) VALUE SPACES.
013900     05  BPD-PER-UNIT-QTY    PIC ZZ,ZZ9.999.
014000     05  FILLER              PIC X(01) VALUE SPACES.
014100     05  BPD-AVAIL-STOCK     PIC ZZ,ZZ9.999.
014200     05  FILLER              PIC X(02) VALUE SPACES.
014300     05  BPD-SUFFICIENT      PIC X(01).
014400     05  FILLER              PIC X(31) VALUE SPACES.
014500
014600 01  BIQ-USAGE-HEADER.
014700     05  FILLER              PIC X(01) VALUE SPACES.
014800     05  FILLER              PIC X(11) VALUE "MATL CODE".
014900     05  FILLER              PIC X(23) VALUE "MATERIAL NAME".
015000     05  FILLER              PIC X(10) VALUE "UNIT".
015100     05  FILLER              PIC X(20) VALUE "USED IN PRODUCTS".
015200     05  FILLER              PIC X(35) VALUE SPACES.
015300
015400 01  BIQ-USAGE-DETAIL-LINE.
015500     05  FILLER              PIC X(01) VALUE SPACES.
015600     05  BUD-MATL-CODE       PIC X(10).
015700     05  FILLER              PIC X(01) VALUE SPACES.
015800     05  BUD-MATL-NAME       PIC X(21).
015900     05  FILLER              PIC X(01) VALUE SPACES.
016000     05  BUD-UNIT            PIC X(10).
016100     05  FILLER              PIC X(02) VALUE SPACES.
016200     05  BUD-USED-IN-COUNT   PIC ZZ,ZZ9.
016300     05  FILLER              PIC X(48) VALUE SPACES.
016400************************************************************************
016500 PROCEDURE                   DIVISION.
016600*-----------------------------------------------------------------
016700* MAIN PROCEDURE
016800*-----------------------------------------------------------------
016900 100-PRODUCE-BOM-INQUIRY.
017000     PERFORM 200-INITIATE-BOM-INQUIRY-RUN.
017100     PERFORM 200-PROCESS-ONE-PRODUCT
017200             UNTIL PRODUCT-EOF.
017300     PERFORM 200-PRINT-USAGE-SECTION.
017400     PERFORM 200-TERMINATE-BOM-INQUIRY-RUN.
017500
017600     STOP RUN.
017700
017800************************************************************************
017900* LOAD THE MATERIAL/BOM TABLES, OPEN THE FILES, PRINT THE HEADING
018000* AND THE FIRST SECTION'S COLUMN HEADER, READ THE FIRST PRODUCT.
018100*-----------------------------------------------------------------
018200 200-INITIATE-BOM-INQUIRY-RUN.
018300     PERFORM 300-LOAD-MATERIAL-TABLES.
018400     OPEN    INPUT   PRODUCT-FILE-IN.
018500     OPEN    OUTPUT  BOM-QUERY-RPT.
018600     PERFORM 300-READ-PRODUCT-MASTER.
018700     PERFORM 300-PRINT-REPORT-HEADING.
018800     PERFORM 300-PRINT-PRODMAT-HEADER.
018900
019000*-----------------------------------------------------------------
019100* FOR ONE ACTIVE PRODUCT, PRINT ONE LINE PER BILL-OF-MATERIALS ROW
019200* THAT BELONGS TO IT - DELETED PRODUCTS ARE SKIPPED ENTIRELY.
019300*-----------------------------------------------------------------
019400 200-PROCESS-ONE-PRODUCT.
019500     IF  PM-ACTIVE
019600         PERFORM 400-PRINT-ONE-PRODMAT-LINE
019700                 VARYING BTE-IDX FROM 1 BY 1
019800                 UNTIL BTE-IDX > BT-ENTRY-COUNT.
019900     PERFORM 300-READ-PRODUCT-MASTER.
020000
020100*-----------------------------------------------------------------
020200* SECOND SECTION - ONE LINE PER ACTIVE RAW MATERIAL, COUNTING THE
020300* BILL-OF-MATERIALS ROWS THAT REFERENCE IT.
020400*-----------------------------------------------------------------
020500 200-PRINT-USAGE-SECTION.
020600     PERFORM 300-PRINT-USAGE-HEADER.
020700     PERFORM 400-PRINT-ONE-USAGE-LINE
020800             VARYING MTE-IDX FROM 1 BY 1
020900             UNTIL MTE-IDX > MT-ENTRY-COUNT.
021000
021100*-----------------------------------------------------------------
021200 200-TERMINATE-BOM-INQUIRY-RUN.
021300     CLOSE   PRODUCT-FILE-IN
021400             BOM-QUERY-RPT.
021500
021600************************************************************************
021700 300-LOAD-MATERIAL-TABLES.
021800     CALL    "LOADTBLS"          USING MATERIAL-TABLE
021900                                        BILL-OF-MATERIAL-TABLE.
022000
022100*-----------------------------------------------------------------
022200 300-READ-PRODUCT-MASTER.
022300     READ    PRODUCT-FILE-IN
022400             AT END      MOVE "Y"    TO PRODUCT-EOF-SW
022500             NOT AT END  ADD 1 TO PRODUCT-READ-CNT.
022600
022700*-----------------------------------------------------------------
022800 300-PRINT-REPORT-HEADING.
022900     ACCEPT  BIQ-TODAY           FROM DATE YYYYMMDD.
023000     MOVE    BIQ-YEAR            TO  BIT-YEAR.
023100     MOVE    BIQ-MONTH           TO  BIT-MONTH.
023200     MOVE    BIQ-DAY             TO  BIT-DAY.
023300     WRITE   BOM-QUERY-RPT-LINE  FROM BIQ-RPT-TITLE
023400             AFTER ADVANCING 1 LINE.
023500     MOVE    SPACES              TO  BOM-QUERY-RPT-LINE.
023600     WRITE   BOM-QUERY-RPT-LINE
023700             AFTER ADVANCING 1 LINE.
023800
023900*-----------------------------------------------------------------
024000 300-PRINT-PRODMAT-HEADER.
024100     WRITE   BOM-QUERY-RPT-LINE  FROM BIQ-PRODMAT-HEADER
024200             AFTER ADVANCING 2 LINES.
024300
024400*-----------------------------------------------------------------
024500 300-PRINT-USAGE-HEADER.
024600     WRITE   BOM-QUERY-RPT-LINE  FROM BIQ-USAGE-HEADER
024700             AFTER ADVANCING 3 LINES.
024800
024900************************************************************************
025000* FOR ONE BOM ROW OF THE CURRENT PRODUCT: LOOK UP THE MATERIAL,
025100* FLAG WHETHER ITS STOCK COVERS ONE PRODUCT UNIT'S REQUIREMENT, AND
025200* PRINT THE LINE. THIS IS A PER-LINE CHECK, NOT THE PRODUCT-WIDE
025300* MAX-QTY CHECK PRODUCTION-SUGGEST MAKES.
025400*-----------------------------------------------------------------
025500 400-PRINT-ONE-PRODMAT-LINE.
025600     IF  BTE-PRODUCT-ID (BTE-IDX) = PM-PROD-ID
025700         PERFORM 500-LOOKUP-MATERIAL-FOR-BOM-LINE
025800         PERFORM 500-SET-LINE-SUFFICIENT-SWITCH
025900         PERFORM 500-WRITE-PRODMAT-LINE.
026000
026100*-----------------------------------------------------------------
026200* FOR ONE MATERIAL-TABLE ENTRY: COUNT ITS BILL-OF-MATERIALS
026300* REFERENCES AND PRINT THE USAGE LINE.
026400*-----------------------------------------------------------------
026500 400-PRINT-ONE-USAGE-LINE.
026600     PERFORM 500-COUNT-MATERIAL-USAGE.
026700     PERFORM 500-WRITE-USAGE-LINE.
026800
026900************************************************************************
027000* LOOK UP THE CURRENT BOM ROW'S MATERIAL BY ID IN THE MATERIAL
027100* TABLE BUILT BY LOAD-MATERIAL-TABLES.
027200*-----------------------------------------------------------------
027300 500-LOOKUP-MATERIAL-FOR-BOM-LINE.
027400     SET     MTE-IDX             TO  1.
027500     SEARCH ALL MT-ENTRIES
027600             AT END
027700                 MOVE ZERO       TO  WS-MATL-STOCK-QTY
027800                 MOVE SPACES     TO  WS-MATL-CODE
027900                 MOVE SPACES     TO  WS-MATL-NAME
028000             WHEN MTE-MATERIAL-ID (MTE-IDX) =
028100                  BTE-MATERIAL-ID (BTE-IDX)
028200                 MOVE MTE-STOCK-QTY (MTE-IDX)
028300                                 TO  WS-MATL-STOCK-QTY
028400                 MOVE MTE-CODE (MTE-IDX)
028500                                 TO  WS-MATL-CODE
028600                 MOVE MTE-NAME (MTE-IDX)
028700                                 TO  WS-MATL-NAME.
028800
028900*-----------------------------------------------------------------
029000* SUFFICIENT MEANS THIS MATERIAL'S AVAILABLE STOCK, BY ITSELF,
029100* COVERS ONE UNIT OF THE PRODUCT - NO OTHER BOM LINE IS CONSIDERED.
029200*-----------------------------------------------------------------
029300 500-SET-LINE-SUFFICIENT-SWITCH.
029400     IF  WS-MATL-STOCK-QTY >= BTE-REQUIRED-QTY (BTE-IDX)
029500         MOVE "Y"                TO  WS-MATL-SUFFICIENT-SW
029600     ELSE
029700         MOVE "N"                TO  WS-MATL-SUFFICIENT-SW.
029800
029900*-----------------------------------------------------------------
030000 500-WRITE-PRODMAT-LINE.
030100     MOVE    PM-PROD-CODE        TO  BPD-PROD-CODE.
030200     MOVE    WS-MATL-CODE        TO  BPD-MATL-CODE.
030300     MOVE    WS-MATL-NAME        TO  BPD-MATL-NAME.
030400     MOVE    BTE-REQUIRED-QTY (BTE-IDX)
030500                                 TO  BPD-PER-UNIT-QTY.
030600     MOVE    WS-MATL-STOCK-QTY   TO  BPD-AVAIL-STOCK.
030700     MOVE    WS-MATL-SUFFICIENT-SW
030800                                 TO  BPD-SUFFICIENT.
030900     WRITE   BOM-QUERY-RPT-LINE  FROM BIQ-PRODMAT-DETAIL-LINE
031000             AFTER ADVANCING 1 LINE.
031100
031200*-----------------------------------------------------------------
031300* COUNT HOW MANY BILL-OF-MATERIALS ROWS REFERENCE THE CURRENT
031400* MATERIAL-TABLE ENTRY - A BRUTE-FORCE SCAN, SAME AS PRODUCTION-
031500* SUGGEST USES TO COUNT ONE PRODUCT'S BOM ROWS.
031600*-----------------------------------------------------------------
031700 500-COUNT-MATERIAL-USAGE.
031800     MOVE    ZERO                TO  WS-USED-IN-CNT.
031900     PERFORM 600-TALLY-ONE-BOM-ENTRY
032000             VARYING BTE-IDX FROM 1 BY 1
032100             UNTIL BTE-IDX > BT-ENTRY-COUNT.
032200
032300*-----------------------------------------------------------------
032400 500-WRITE-USAGE-LINE.
032500     MOVE    MTE-CODE (MTE-IDX)   TO  BUD-MATL-CODE.
032600     MOVE    MTE-NAME (MTE-IDX)   TO  BUD-MATL-NAME.
032700     MOVE    MTE-UNIT (MTE-IDX)   TO  BUD-UNIT.
032800     MOVE    WS-USED-IN-CNT       TO  BUD-USED-IN-COUNT.
032900     WRITE   BOM-QUERY-RPT-LINE   FROM BIQ-USAGE-DETAIL-LINE
033000             AFTER ADVANCING 1 LINE.
033100
033200*-----------------------------------------------------------------
033300 600-TALLY-ONE-BOM-ENTRY.
033400     IF  BTE-MATERIAL-ID (BTE-IDX) = MTE-MATERIAL-ID (MTE-IDX)
033500         ADD 1                   TO  WS-USED-IN-CNT.
