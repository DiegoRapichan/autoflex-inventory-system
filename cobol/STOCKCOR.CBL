000100*****************************************************************
000200* PROGRAM......  STOCK-CORRECTION                              *
000300* FILE.........  STOCKCOR.CBL                                  *
000400*                                                               *
000500* THIS PROGRAM IS TO CORRECT RAW-MATERIAL STOCK ON HAND FROM A  *
000600* TERMINAL BETWEEN NIGHTLY MAINTENANCE RUNS - A CYCLE COUNT     *
000700* COMES BACK DIFFERENT FROM THE BOOK QUANTITY AND THE WAREHOUSE *
000800* WANTS THE MASTER FIXED BEFORE TOMORROW'S PRODUCTION-SUGGEST   *
000900* RUN, NOT AT THE NEXT MAINTENANCE BATCH.                       *
001000*                                                               *
001100* THE RAW-MATERIAL MASTER IS LINE SEQUENTIAL, NOT INDEXED, SO   *
001200* THERE IS NO RANDOM READ BY KEY THE WAY OLD ONLINE-UPDATE HAD  *
001300* ON ITS INDEXED INVENTORY FILE. INSTEAD THE WHOLE MASTER IS    *
001400* LOADED INTO A WORKING-STORAGE TABLE AT START-UP, CORRECTIONS  *
001500* ARE APPLIED TO THE TABLE, AND THE WHOLE TABLE IS REWRITTEN TO *
001600* THE MASTER WHEN THE OPERATOR IS DONE.                         *
001700*                                                               *
001800* USED FILE                                                     *
001900*    - RAW-MATERIAL MASTER (LINE SEQUENTIAL, READ THEN REWRITE) *
002000*                                                               *
002100*****************************************************************
002200 IDENTIFICATION              DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.                 STOCK-CORRECTION.
002500 AUTHOR.                     R. K. HOLBROOK.
002600 INSTALLATION.               MERIDIAN AUTO PARTS CO - DATA
002700                             PROCESSING.
002800 DATE-WRITTEN.               09/02/1991.
002900 DATE-COMPILED.
003000 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003100                             ONLY.
003200*-----------------------------------------------------------------
003300*  CHANGE LOG
003400*  ----------
003500*  DATE        BY   REQ/TKT     DESCRIPTION
003600*  ----------  ---  ----------  ------------------------------
003700*  1991-09-02  RKH  AF-058      ORIGINAL - REPLACES THE OLD         AF-058
003800*                               ONLINE-UPDATE SALE/RECEIPT
003900*                               SCREEN. LOADS THE WHOLE RAW-
004000*                               MATERIAL MASTER INTO A TABLE
004100*                               SINCE THE MASTER IS NO LONGER
004200*                               AN INDEXED FILE.
004300*  1993-08-30  RKH  AF-066      RESET THE LOW-STOCK SWITCH ON       AF-066
004400*                               EVERY CORRECTION.
004500*  1996-01-30  RKH  AF-073      REJECT A CORRECTION THAT WOULD      AF-073
004600*                               LEAVE STOCK BELOW ZERO - CYCLE
004700*                               COUNT SHEETS HAD BEEN COMING IN
004800*                               WITH TRANSPOSED DIGITS.
004900*  1998-11-19  RKH  AF-Y2K-002  FOUR-DIGIT YEAR IN THE LAST-        AF-Y2K
005000*                               MAINTAINED STAMP - Y2K FIX.
005100*  2001-06-04  TJP  AF-091      STAMP RM-LAST-MAINT-USER WITH       AF-091
005200*                               "ONLN" SO A MAINTENANCE-BATCH
005300*                               CHANGE CAN BE TOLD APART FROM AN
005400*                               ONLINE CORRECTION ON THE AUDIT
005500*                               TRAIL.
005600*  2004-12-10  DMO  AF-134      RAW-MATERIAL STOCK CORRECTION       AF-134
005700*                               WAS LOADING THE TABLE FROM RM-ACTIVE
005800*                               ROWS ONLY, SO A DELETED MATERIAL
005900*                               DROPPED OFF THE MASTER THE NEXT TIME
006000*                               THE JOB REWROTE IT - SAME CLASS OF
006100*                               BUG AS AF-131 IN MASTER-MAINTENANCE.
006200*                               NOW LOADS EVERY ROW AND KEEPS
006300*                               DELETED MATERIALS OUT OF REACH OF A
006400*                               NEW CORRECTION INSTEAD.
006500*****************************************************************
006600 ENVIRONMENT                 DIVISION.
006700*-----------------------------------------------------------------
006800 CONFIGURATION               SECTION.
006900 SOURCE-COMPUTER.            ASUS X751.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*-----------------------------------------------------------------
007300 INPUT-OUTPUT                SECTION.
007400 FILE-CONTROL.
007500     SELECT  RAWMAT-FILE-IN
007600             ASSIGN TO "RAWMATIN"
007700             ORGANIZATION IS LINE SEQUENTIAL.
007800
007900     SELECT  RAWMAT-FILE-OUT
008000             ASSIGN TO "RAWMATOT"
008100             ORGANIZATION IS LINE SEQUENTIAL.
008200******************************************************************
008300 DATA                        DIVISION.
008400*-----------------------------------------------------------------
008500 FILE                        SECTION.
008600 FD  RAWMAT-FILE-IN
008700     RECORD CONTAINS 99 CHARACTERS.
008800     COPY "RMATMAST.CPY".
008900
009000 FD  RAWMAT-FILE-OUT
009100     RECORD CONTAINS 99 CHARACTERS.
009200     COPY "RMATMAST.CPY" REPLACING
009300             ==RAW-MATERIAL-MASTER-RECORD== BY
009400                                 ==RAWMAT-OUT-RECORD==
009500             ==RM-==             BY ==RO-==.
009600*-----------------------------------------------------------------
009700 WORKING-STORAGE             SECTION.
009800*-----------------------------------------------------------------
009900 01  SWITCHES-AND-CONSTANTS.
010000     05  INVALID-SW              PIC X(01) VALUE SPACES.
010100         88  INVALID-NO                    VALUE "N".
010200     05  CONFIRM-SW              PIC X(01) VALUE SPACES.
010300         88  VALID-CONFIRMED               VALUE "Y" "y" "N" "n".
010400         88  CONFIRM-NO                     VALUE "N" "n".
010500     05  WS-FOUND-SW              PIC X(01) VALUE "N".
010600         88  WS-MATERIAL-FOUND              VALUE "Y".
010700     05  RAWMAT-EOF-SW            PIC X(01) VALUE "N".
010800         88  RAWMAT-EOF                     VALUE "Y".
010900     05  RAWMAT-READ-CNT          PIC 9(05) COMP VALUE ZERO.
011000     05  RAWMAT-READ-CNT-X REDEFINES
011100         RAWMAT-READ-CNT          PIC X(02).
011200     05  FILLER                   PIC X(02).
011300
011400 01  SCREEN-COLORS.
011500     05  BLACK                    PIC S9(4) COMP-5 VALUE 0.
011600     05  BLUE                     PIC S9(4) COMP-5 VALUE 1.
011700     05  GREEN                    PIC S9(4) COMP-5 VALUE 2.
011800     05  CYAN                     PIC S9(4) COMP-5 VALUE 3.
011900     05  RED                      PIC S9(4) COMP-5 VALUE 4.
012000     05  MAGENTA                  PIC S9(4) COMP-5 VALUE 5.
012100     05  YELLOW                   PIC S9(4) COMP-5 VALUE 6.
012200     05  WHITE                    PIC S9(4) COMP-5 VALUE 7.
012300     05  FILLER                   PIC X(02).
012400
012500 01  WS-ENTERED-FIELDS.
012600     05  WS-ENTERED-CODE          PIC X(10).
012700     05  WS-ENTERED-QTY           PIC 9(07)V999.
012800     05  WS-ENTERED-QTY-X REDEFINES
012900         WS-ENTERED-QTY           PIC X(10).
013000     05  FILLER                   PIC X(02).
013100
013200 01  CONFIRM-AND-ERROR-MESSAGES.
013300     05  CONFIRM-MESSAGE          PIC X(32)
013400         VALUE "Correct another material stock?".
013500     05  FILLER                   PIC X(02).
013600
013700 01  WS-CURRENT-DATE-STAMP.
013800     05  WS-CDS-YEAR              PIC 9(04).
013900     05  WS-CDS-MONTH             PIC 9(02).
014000     05  WS-CDS-DAY               PIC 9(02).
014100     05  WS-CDS-YEAR-X REDEFINES
014200         WS-CDS-YEAR              PIC X(04).
014300     05  FILLER                   PIC X(02).
014400
014500 01  RAW-MATERIAL-STOCK-TABLE.
014600     05  RMT-ENTRY-COUNT          PIC 9(05) COMP.
014700     05  RMT-ENTRIES OCCURS 0 TO 200 TIMES
014800             DEPENDING ON RMT-ENTRY-COUNT
014900             INDEXED BY RMT-IDX.
015000         10  RMT-ID                PIC 9(09).
015100         10  RMT-CODE              PIC X(10).
015200         10  RMT-NAME              PIC X(40).
015300         10  RMT-STOCK-QTY         PIC S9(7)V999.
015400         10  RMT-UNIT              PIC X(10).
015500         10  RMT-RECORD-STATUS     PIC X(01).
015600             88  RMT-ACTIVE                   VALUE "A".
015700             88  RMT-DELETED                  VALUE "D".
015800         10  RMT-LOW-STOCK-SW      PIC X(01).
015900         10  RMT-LMD-YEAR          PIC 9(04).
016000         10  RMT-LMD-MONTH         PIC 9(02).
016100         10  RMT-LMD-DAY           PIC 9(02).
016200         10  RMT-LAST-MAINT-USER   PIC X(04).
016300         10  FILLER                PIC X(06).
016400*-----------------------------------------------------------------
016500 SCREEN                      SECTION.
016600*-----------------------------------------------------------------
016700 01  OPENING-SCREEN.
016800     05  BLANK SCREEN
016900         BACKGROUND-COLOR BLUE   FOREGROUND-COLOR WHITE.
017000
017100     05  SCREEN-BASICS.
017200         10  LINE  1 BLANK LINE  BACKGROUND-COLOR BLACK.
017300         10  LINE  2 BLANK LINE  BACKGROUND-COLOR BLACK.
017400         10  LINE  3 BLANK LINE  BACKGROUND-COLOR BLACK.
017500         10  LINE  2 COLUMN 15
017600                     VALUE "RAW MATERIAL STOCK CORRECTION"
017700                     BACKGROUND-COLOR BLACK
017800                     FOREGROUND-COLOR YELLOW.
017900         10  LINE  5 COLUMN  7   VALUE "     MATERIAL CODE:".
018000         10  LINE  7 COLUMN  7   VALUE "  CORRECTED STOCK.:".
018100         10  LINE  8 COLUMN  7
018200                     VALUE "------------------------------------".
018300
018400     05  SCREEN-VALUES.
018500         10  SS-MATERIAL-CODE    PIC X(10) TO    WS-ENTERED-CODE
018600             LINE  5 COLUMN 28   FOREGROUND-COLOR YELLOW
018700                                 REVERSE-VIDEO AUTO.
018800         10  SS-NEW-STOCK-QTY    PIC 9(07)V999
018900                                 TO    WS-ENTERED-QTY
019000             LINE  7 COLUMN 28   FOREGROUND-COLOR YELLOW
019100                                 REVERSE-VIDEO AUTO.
019200         10  LINE 10 BLANK LINE.
019300         10  LINE 12 BLANK LINE.
019400         10  LINE 14 BLANK LINE.
019500
019600 01  CONFIRM-SCREEN.
019700     05  LINE 10 BLANK LINE      BACKGROUND-COLOR BLACK.
019800     05                          PIC X(32) FROM CONFIRM-MESSAGE
019900         LINE 10 COLUMN  8
020000         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
020100     05                          PIC X(01) USING CONFIRM-SW
020200         LINE 10 COLUMN 41       BLINK AUTO
020300         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
020400     05  LINE 11 BLANK LINE      BACKGROUND-COLOR BLACK.
020500     05  LINE 11 COLUMN 19
020600                 VALUE "(Y/y: Yes, N/n: No)"
020700         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
020800
020900 01  ERROR-SCREEN.
021000     05  LINE 14 BLANK LINE      BACKGROUND-COLOR RED.
021100     05  LINE 14 COLUMN  7
021200                 VALUE "MATERIAL CODE NOT ON FILE!!"
021300         BACKGROUND-COLOR RED    FOREGROUND-COLOR YELLOW.
021400
021500 01  CLEAR-ERROR-SCREEN.
021600     05  LINE 14 BLANK LINE      BACKGROUND-COLOR BLUE.
021700******************************************************************
021800 PROCEDURE                   DIVISION.
021900*-----------------------------------------------------------------
022000* MAIN PROCEDURE
022100*-----------------------------------------------------------------
022200 100-STOCK-CORRECTION.
022300     PERFORM 200-INITIATE-STOCK-CORRECTION.
022400     PERFORM 200-PROCEED-STOCK-CORRECTION
022500             UNTIL CONFIRM-NO.
022600     PERFORM 200-TERMINATE-STOCK-CORRECTION.
022700
022800     STOP RUN.
022900
023000******************************************************************
023100* LOAD THE WHOLE RAW-MATERIAL MASTER INTO A TABLE, INITIALIZE
023200* SWITCHES, ASK THE OPERATOR IF THERE IS A CORRECTION TO ENTER.
023300*-----------------------------------------------------------------
023400 200-INITIATE-STOCK-CORRECTION.
023500     PERFORM 300-LOAD-RAWMAT-TABLE.
023600     PERFORM 300-INITIALIZE-SWITCHES.
023700     PERFORM 300-ASK-CORRECT.
023800
023900*-----------------------------------------------------------------
024000* ACCEPT ONE CORRECTION, APPLY IT TO THE TABLE, ASK AGAIN.
024100*-----------------------------------------------------------------
024200 200-PROCEED-STOCK-CORRECTION.
024300     PERFORM 300-ENTER-CORRECTION-RECORD.
024400     PERFORM 300-UPDATE-FIELDS.
024500     PERFORM 300-ASK-CORRECT.
024600
024700*-----------------------------------------------------------------
024800* REWRITE THE WHOLE TABLE BACK TO THE MASTER, SIGN OFF.
024900*-----------------------------------------------------------------
025000 200-TERMINATE-STOCK-CORRECTION.
025100     PERFORM 300-REWRITE-RAWMAT-FILE.
025200     PERFORM 300-OTHER-EOF-JOB.
025300
025400******************************************************************
025500 300-LOAD-RAWMAT-TABLE.
025600     MOVE    ZERO                TO  RMT-ENTRY-COUNT.
025700     OPEN    INPUT   RAWMAT-FILE-IN.
025800     PERFORM 400-READ-RAWMAT-FILE.
025900     PERFORM 400-ADD-TABLE-ENTRY
026000             UNTIL RAWMAT-EOF.
026100     CLOSE   RAWMAT-FILE-IN.
026200
026300*-----------------------------------------------------------------
026400 300-INITIALIZE-SWITCHES.
026500     INITIALIZE SWITCHES-AND-CONSTANTS.
026600
026700*-----------------------------------------------------------------
026800 300-ASK-CORRECT.
026900     DISPLAY CONFIRM-SCREEN.
027000     ACCEPT  CONFIRM-SCREEN.
027100
027200*-----------------------------------------------------------------
027300 300-ENTER-CORRECTION-RECORD.
027400     PERFORM 400-DISPLAY-OPENING-SCREEN.
027500     PERFORM 400-INITIALIZE-INVALID-SW.
027600     PERFORM 400-ACCEPT-MATERIAL-CODE
027700             UNTIL INVALID-NO.
027800     PERFORM 400-ACCEPT-NEW-STOCK-QTY.
027900
028000*-----------------------------------------------------------------
028100* STOCK MAY NOT BE ENTERED NEGATIVE - THE SCREEN FIELD IS
028200* UNSIGNED, SO THIS ONLY GUARDS AGAINST A CORRECTION THAT WAS
028300* NEVER RESOLVED TO A FOUND MATERIAL.
028400*-----------------------------------------------------------------
028500 300-UPDATE-FIELDS.
028600     IF  WS-MATERIAL-FOUND
028700         MOVE WS-ENTERED-QTY     TO  RMT-STOCK-QTY (RMT-IDX)
028800         PERFORM 400-SET-LOW-STOCK-SWITCH
028900         PERFORM 400-STAMP-MAINT-DATE.
029000
029100*-----------------------------------------------------------------
029200 300-REWRITE-RAWMAT-FILE.
029300     OPEN    OUTPUT  RAWMAT-FILE-OUT.
029400     PERFORM 400-WRITE-ONE-TABLE-ENTRY
029500             VARYING RMT-IDX FROM 1 BY 1
029600             UNTIL RMT-IDX > RMT-ENTRY-COUNT.
029700     CLOSE   RAWMAT-FILE-OUT.
029800
029900*-----------------------------------------------------------------
030000 300-OTHER-EOF-JOB.
030100     DISPLAY ERASE "STOCK CORRECTION JOB FINISHED!!! ".
030200
030300******************************************************************
030400 400-READ-RAWMAT-FILE.
030500     READ    RAWMAT-FILE-IN
030600             AT END      MOVE "Y"    TO RAWMAT-EOF-SW
030700             NOT AT END  ADD 1 TO RAWMAT-READ-CNT.
030800
030900*-----------------------------------------------------------------
031000* DELETED MATERIALS STAY IN THE TABLE (AND SO STAY ON THE MASTER
031100* WHEN IT IS REWRITTEN, AUDIT TRAIL INTACT) - 400-ACCEPT-MATERIAL-
031200* CODE KEEPS THEM OUT OF REACH OF A NEW CORRECTION.
031300*-----------------------------------------------------------------
031400 400-ADD-TABLE-ENTRY.
031500     ADD 1                       TO  RMT-ENTRY-COUNT
031600     SET RMT-IDX                 TO  RMT-ENTRY-COUNT
031700     MOVE RM-ID                  TO  RMT-ID (RMT-IDX)
031800     MOVE RM-CODE                TO  RMT-CODE (RMT-IDX)
031900     MOVE RM-NAME                TO  RMT-NAME (RMT-IDX)
032000     MOVE RM-STOCK-QTY           TO  RMT-STOCK-QTY (RMT-IDX)
032100     MOVE RM-UNIT                TO  RMT-UNIT (RMT-IDX)
032200     MOVE RM-RECORD-STATUS       TO
032300                             RMT-RECORD-STATUS (RMT-IDX)
032400     MOVE RM-LOW-STOCK-SW        TO
032500                             RMT-LOW-STOCK-SW (RMT-IDX)
032600     MOVE RM-LMD-YEAR            TO  RMT-LMD-YEAR (RMT-IDX)
032700     MOVE RM-LMD-MONTH           TO  RMT-LMD-MONTH (RMT-IDX)
032800     MOVE RM-LMD-DAY             TO  RMT-LMD-DAY (RMT-IDX)
032900     MOVE RM-LAST-MAINT-USER     TO
033000                             RMT-LAST-MAINT-USER (RMT-IDX).
033100     PERFORM 400-READ-RAWMAT-FILE.
033200
033300*-----------------------------------------------------------------
033400 400-DISPLAY-OPENING-SCREEN.
033500     INITIALIZE WS-ENTERED-FIELDS.
033600     DISPLAY OPENING-SCREEN.
033700
033800*-----------------------------------------------------------------
033900 400-INITIALIZE-INVALID-SW.
034000     MOVE    SPACES              TO  INVALID-SW.
034100
034200*-----------------------------------------------------------------
034300 400-ACCEPT-MATERIAL-CODE.
034400     ACCEPT  SS-MATERIAL-CODE.
034500     PERFORM 500-FIND-MATERIAL-BY-CODE.
034600     IF  WS-MATERIAL-FOUND
034700         MOVE "N"                TO  INVALID-SW
034800         DISPLAY CLEAR-ERROR-SCREEN
034900     ELSE
035000         MOVE "Y"                TO  INVALID-SW
035100         DISPLAY ERROR-SCREEN.
035200
035300*-----------------------------------------------------------------
035400 400-ACCEPT-NEW-STOCK-QTY.
035500     ACCEPT  SS-NEW-STOCK-QTY.
035600
035700*-----------------------------------------------------------------
035800* A MATERIAL AT OR BELOW NINE UNITS ON HAND IS LOW STOCK.
035900*-----------------------------------------------------------------
036000 400-SET-LOW-STOCK-SWITCH.
036100     IF  RMT-STOCK-QTY (RMT-IDX) < 10
036200         MOVE "Y"                TO  RMT-LOW-STOCK-SW (RMT-IDX)
036300     ELSE
036400         MOVE "N"                TO  RMT-LOW-STOCK-SW (RMT-IDX).
036500
036600*-----------------------------------------------------------------
036700 400-STAMP-MAINT-DATE.
036800     ACCEPT  WS-CDS-YEAR-X       FROM DATE YYYYMMDD.
036900     MOVE    WS-CDS-YEAR         TO  RMT-LMD-YEAR (RMT-IDX).
037000     MOVE    WS-CDS-MONTH        TO  RMT-LMD-MONTH (RMT-IDX).
037100     MOVE    WS-CDS-DAY          TO  RMT-LMD-DAY (RMT-IDX).
037200     MOVE    "ONLN"              TO  RMT-LAST-MAINT-USER (RMT-IDX).
037300
037400*-----------------------------------------------------------------
037500 400-WRITE-ONE-TABLE-ENTRY.
037600     MOVE    RMT-ID (RMT-IDX)            TO  RO-ID.
037700     MOVE    RMT-CODE (RMT-IDX)          TO  RO-CODE.
037800     MOVE    RMT-NAME (RMT-IDX)          TO  RO-NAME.
037900     MOVE    RMT-STOCK-QTY (RMT-IDX)     TO  RO-STOCK-QTY.
038000     MOVE    RMT-UNIT (RMT-IDX)          TO  RO-UNIT.
038100     MOVE    RMT-RECORD-STATUS (RMT-IDX) TO  RO-RECORD-STATUS.
038200     MOVE    RMT-LOW-STOCK-SW (RMT-IDX)  TO  RO-LOW-STOCK-SW.
038300     MOVE    RMT-LMD-YEAR (RMT-IDX)      TO  RO-LMD-YEAR.
038400     MOVE    RMT-LMD-MONTH (RMT-IDX)     TO  RO-LMD-MONTH.
038500     MOVE    RMT-LMD-DAY (RMT-IDX)       TO  RO-LMD-DAY.
038600     MOVE    RMT-LAST-MAINT-USER (RMT-IDX) TO RO-LAST-MAINT-USER.
038700     WRITE   RAWMAT-OUT-RECORD.
038800
038900*-----------------------------------------------------------------
039000* LINEAR SEARCH BY CODE - THE TABLE IS IN MASTER-FILE (ID) ORDER,
039100* NOT CODE ORDER, SO SEARCH ALL DOES NOT APPLY HERE.
039200*-----------------------------------------------------------------
039300 500-FIND-MATERIAL-BY-CODE.
039400     MOVE    "N"                 TO  WS-FOUND-SW.
039500     SET     RMT-IDX             TO  1.
039600     SEARCH  RMT-ENTRIES
039700             AT END
039800                 NEXT SENTENCE
039900             WHEN RMT-CODE (RMT-IDX) = WS-ENTERED-CODE
040000                  AND RMT-ACTIVE (RMT-IDX)
040100                 MOVE "Y"        TO  WS-FOUND-SW.
