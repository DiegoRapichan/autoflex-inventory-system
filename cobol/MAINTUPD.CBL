000100*****************************************************************
000200* PROGRAM......  MASTER-MAINTENANCE                            *
000300* FILE.........  MAINTUPD.CBL                                  *
000400*                                                               *
000500* NIGHTLY MASTER-MAINTENANCE RUN. APPLIES A DAY'S WORTH OF      *
000600* CREATE/UPDATE/DELETE/STOCK-UPDATE/ADD-BOM/REMOVE-BOM          *
000700* TRANSACTIONS AGAINST THE PRODUCT, RAW-MATERIAL AND BILL-OF-   *
000800* MATERIALS MASTERS, ONE BALANCE-LINE PASS PER MASTER, THE SAME *
000900* TECHNIQUE OLD BATCH-UPDATE USED FOR RECEIPTS AND SALES.       *
001000*                                                               *
001100* THE INCOMING MAINTENANCE-TRANSACTION FILE IS SPLIT AND SORTED *
001200* INTO THREE STREAMS - ONE PER ENTITY TYPE, EACH IN ASCENDING   *
001300* KEY ORDER - BY THE EXTRACT STEP THAT RUNS AHEAD OF THIS       *
001400* PROGRAM IN THE NIGHTLY JOB STREAM, EXACTLY THE WAY THE OLD    *
001500* TRANSACTIONS.TXT WAS ASSUMED SORTED AHEAD OF BATCH-UPDATE.    *
001600* PRODUCT/MATERIAL/BOM EXISTENCE ACROSS ENTITIES (E.G. THAT A   *
001700* BOM ROW'S PRODUCT AND MATERIAL ALREADY EXIST) IS EDITED BY    *
001800* THE ONLINE FRONT END BEFORE A TRANSACTION IS EVER WRITTEN TO  *
001900* THIS FILE - THIS PROGRAM RE-VALIDATES ONLY WHAT IT CAN SEE IN *
002000* THE MASTER IT IS CURRENTLY PASSING.                           *
002100*                                                               *
002200* USED FILE                                                     *
002300*    - PRODUCT-TRAN, PRODUCT MASTER IN/OUT                     *
002400*    - MATERIAL-TRAN, RAW-MATERIAL MASTER IN/OUT                *
002500*    - BOM-TRAN, PRODUCT-MATERIAL MASTER IN/OUT                 *
002600*    - MAINTENANCE LISTING (ACCEPT/REJECT ECHO)                 *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION              DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.                 MASTER-MAINTENANCE.
003200 AUTHOR.                     R. K. HOLBROOK.
003300 INSTALLATION.               MERIDIAN AUTO PARTS CO - DATA
003400                             PROCESSING.
003500 DATE-WRITTEN.               03/14/1992.
003600 DATE-COMPILED.
003700 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003800                             ONLY.
003900*-----------------------------------------------------------------
004000*  CHANGE LOG
004100*  ----------
004200*  DATE        BY   REQ/TKT     DESCRIPTION
004300*  ----------  ---  ----------  ------------------------------
004400*  1992-03-14  RKH  AF-063      ORIGINAL - REPLACES THE OLD         AF-063
004500*                               BATCH-UPDATE RECEIPT/SALE RUN.
004600*                               ONE BALANCE-LINE PASS PER MASTER
004700*                               (PRODUCT, RAW MATERIAL, BOM).
004800*  1993-08-30  RKH  AF-066      ADDED THE LOW-STOCK FLAG RESET      AF-066
004900*                               ON EVERY MATERIAL CREATE, UPDATE
005000*                               AND STOCK-UPDATE.
005100*  1995-05-11  DMO  AF-072      REJECTED TRANSACTIONS NOW LEAVE     AF-072
005200*                               THE MASTER RECORD ON THE OUTPUT
005300*                               FILE UNCHANGED INSTEAD OF
005400*                               DROPPING IT - A REJECTED UPDATE
005500*                               WAS SILENTLY DELETING THE ROW.
005600*  1998-11-19  RKH  AF-Y2K-002  FOUR-DIGIT YEAR IN THE LAST-        AF-Y2K
005700*                               MAINTAINED STAMP - Y2K FIX.
005800*  2001-06-04  TJP  AF-091      MATERIAL CREATE/UPDATE/STOCK-       AF-091
005900*                               UPDATE NOW STAMPS THE LOW-STOCK
006000*                               SWITCH FROM RMATMAST.CPY.
006100*  2003-08-21  TJP  AF-118      MAINTENANCE LISTING NOW ECHOES      AF-118
006200*                               MT-SOURCE-TERMINAL FOR TRACE-
006300*                               BACK ON A REJECTED BATCH.
006400*  2004-11-15  DMO  AF-131      CREATE/UPDATE NOW REJECTS A         AF-131
006500*                               DUPLICATE PRODUCT OR MATERIAL             
006600*                               CODE, NOT JUST A DUPLICATE ID -           
006700*                               SALES CAUGHT TWO PART NUMBERS             
006800*                               SHARING ONE PRODUCT CODE.                 
006900*                               DELETE/REMOVE-BOM NOW FLAG THE            
007000*                               MASTER RECORD "D" AND KEEP IT ON          
007100*                               THE OUTPUT FILE, AS PRODMAST.CPY          
007200*                               AND BOMMAST.CPY HAVE DOCUMENTED           
007300*                               SINCE REQ AF-058 AND AUDIT                
007400*                               FINDING 96-11 - THE FLAG WAS              
007500*                               NEVER ACTUALLY BEING SET.                 
007600*  2004-12-03  DMO  AF-133      ADD-BOM RE-ISSUED FOR A PAIR        AF-133
007700*                               ALREADY ON THE BOM MASTER WAS             
007800*                               SILENTLY REPLACING THE REQUIRED           
007900*                               QUANTITY INSTEAD OF BEING                 
008000*                               REJECTED AS A DUPLICATE PAIR -            
008100*                               A NEW MT-UPDATE-BOM-QTY ACTION            
008200*                               NOW CARRIES THE QUANTITY CHANGE,          
008300*                               AND ADD-BOM ALSO NOW CHECKS THAT          
008400*                               THE PRODUCT AND MATERIAL BOTH             
008500*                               EXIST BEFORE THE PAIR IS BUILT.           
008600*****************************************************************
008700 ENVIRONMENT                 DIVISION.
008800*-----------------------------------------------------------------
008900 CONFIGURATION               SECTION.
009000 SOURCE-COMPUTER.            ASUS X751.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300*-----------------------------------------------------------------
009400 INPUT-OUTPUT                SECTION.
009500 FILE-CONTROL.
009600     SELECT  PRODUCT-TRAN-IN
009700             ASSIGN TO "PRODTRAN"
009800             ORGANIZATION IS LINE SEQUENTIAL.
009900
010000     SELECT  PRODUCT-FILE-IN
010100             ASSIGN TO "PRODIN"
010200             ORGANIZATION IS LINE SEQUENTIAL.
010300
010400     SELECT  PRODUCT-FILE-OUT
010500             ASSIGN TO "PRODOUT"
010600             ORGANIZATION IS LINE SEQUENTIAL.
010700
010800     SELECT  MATERIAL-TRAN-IN
010900             ASSIGN TO "MATLTRAN"
011000             ORGANIZATION IS LINE SEQUENTIAL.
011100
011200     SELECT  RAWMAT-FILE-IN
011300             ASSIGN TO "RAWMATIN"
011400             ORGANIZATION IS LINE SEQUENTIAL.
011500
011600     SELECT  RAWMAT-FILE-OUT
011700             ASSIGN TO "RAWMATOT"
011800             ORGANIZATION IS LINE SEQUENTIAL.
011900
012000     SELECT  BOM-TRAN-IN
012100             ASSIGN TO "BOMTRAN"
012200             ORGANIZATION IS LINE SEQUENTIAL.
012300
012400     SELECT  BOM-FILE-IN
012500             ASSIGN TO "BOMFLIN"
012600             ORGANIZATION IS LINE SEQUENTIAL.
012700
012800     SELECT  BOM-FILE-OUT
012900             ASSIGN TO "BOMFLOUT"
013000             ORGANIZATION IS LINE SEQUENTIAL.
013100
013200     SELECT  MAINT-LIST-RPT
013300             ASSIGN TO "MAINTRPT"
013400             ORGANIZATION IS LINE SEQUENTIAL.
013500******************************************************************
013600 DATA                        DIVISION.
013700*-----------------------------------------------------------------
013800 FILE                        SECTION.
013900 FD  PRODUCT-TRAN-IN
014000     RECORD CONTAINS 96 CHARACTERS.
014100     COPY "MAINTTRN.CPY" REPLACING
014200             ==MAINTENANCE-TRANSACTION-RECORD== BY
014300                                 ==PRODUCT-TRAN-FIELDS==
014400             ==MT-==             BY ==PT-==.
014500
014600 FD  PRODUCT-FILE-IN
014700     RECORD CONTAINS 85 CHARACTERS.
014800     COPY "PRODMAST.CPY".
014900
015000 FD  PRODUCT-FILE-OUT
015100     RECORD CONTAINS 85 CHARACTERS.
015200     COPY "PRODMAST.CPY" REPLACING
015300             ==PRODUCT-MASTER-RECORD== BY ==PRODUCT-OUT-FIELDS==
015400             ==PM-==             BY ==PO-==.
015500
015600 FD  MATERIAL-TRAN-IN
015700     RECORD CONTAINS 96 CHARACTERS.
015800     COPY "MAINTTRN.CPY" REPLACING
015900             ==MAINTENANCE-TRANSACTION-RECORD== BY
016000                                 ==MATERIAL-TRAN-FIELDS==
016100             ==MT-==             BY ==QT-==.
016200
016300 FD  RAWMAT-FILE-IN
016400     RECORD CONTAINS 99 CHARACTERS.
016500     COPY "RMATMAST.CPY".
016600
016700 FD  RAWMAT-FILE-OUT
016800     RECORD CONTAINS 99 CHARACTERS.
016900     COPY "RMATMAST.CPY" REPLACING
017000             ==RAW-MATERIAL-MASTER-RECORD== BY
017100                                 ==RAWMAT-OUT-FIELDS==
017200             ==RM-==             BY ==RO-==.
017300
017400 FD  BOM-TRAN-IN
017500     RECORD CONTAINS 96 CHARACTERS.
017600     COPY "MAINTTRN.CPY" REPLACING
017700             ==MAINTENANCE-TRANSACTION-RECORD== BY
017800                                 ==BOM-TRAN-FIELDS==
017900             ==MT-==             BY ==XT-==.
018000
018100 FD  BOM-FILE-IN
018200     RECORD CONTAINS 40 CHARACTERS.
018300     COPY "BOMMAST.CPY".
018400
018500 FD  BOM-FILE-OUT
018600     RECORD CONTAINS 40 CHARACTERS.
018700     COPY "BOMMAST.CPY" REPLACING
018800             ==PRODUCT-MATERIAL-RECORD== BY ==BOM-OUT-FIELDS==
018900             ==PMR-==            BY ==XO-==.
019000
019100 FD  MAINT-LIST-RPT
019200     RECORD CONTAINS 100 CHARACTERS.
019300 01  MAINT-LIST-LINE             PIC X(100).
019400*-----------------------------------------------------------------
019500 WORKING-STORAGE             SECTION.
019600*-----------------------------------------------------------------
019700 01  SWITCHES-AND-COUNTERS.
019800     05  PRODUCT-TRAN-EOF-SW      PIC X(01) VALUE "N".
019900         88  PRODUCT-TRAN-EOF               VALUE "Y".
020000     05  PRODUCT-MASTER-EOF-SW    PIC X(01) VALUE "N".
020100         88  PRODUCT-MASTER-EOF             VALUE "Y".
020200     05  MATERIAL-TRAN-EOF-SW     PIC X(01) VALUE "N".
020300         88  MATERIAL-TRAN-EOF              VALUE "Y".
020400     05  MATERIAL-MASTER-EOF-SW   PIC X(01) VALUE "N".
020500         88  MATERIAL-MASTER-EOF            VALUE "Y".
020600     05  BOM-TRAN-EOF-SW          PIC X(01) VALUE "N".
020700         88  BOM-TRAN-EOF                   VALUE "Y".
020800     05  BOM-MASTER-EOF-SW        PIC X(01) VALUE "N".
020900         88  BOM-MASTER-EOF                 VALUE "Y".
021000     05  EDIT-RESULT-SW           PIC X(01) VALUE "N".
021100         88  EDIT-OK                        VALUE "Y".
021200     05  ACCEPT-CNT               PIC 9(05) COMP VALUE ZERO.
021300     05  ACCEPT-CNT-X REDEFINES
021400         ACCEPT-CNT               PIC X(02).
021500     05  REJECT-CNT               PIC 9(05) COMP VALUE ZERO.
021600     05  REJECT-CNT-X REDEFINES
021700         REJECT-CNT               PIC X(02).
021800     05  WS-ACCEPT-CNT-EDIT       PIC ZZZZ9.
021900     05  WS-REJECT-CNT-EDIT       PIC ZZZZ9.
022000     05  FILLER                   PIC X(02).
022100
022200 01  BOM-KEY-COMPARE-AREA.
022300     05  WS-BOM-MASTER-KEY.
022400         10  WS-BMK-PRODUCT-ID    PIC 9(09).
022500         10  WS-BMK-MATERIAL-ID   PIC 9(09).
022600     05  WS-BOM-TRAN-KEY.
022700         10  WS-BTK-PRODUCT-ID    PIC 9(09).
022800         10  WS-BTK-MATERIAL-ID   PIC 9(09).
022900     05  FILLER                   PIC X(02).
023000
023100 01  WS-REJECT-REASON             PIC X(40) VALUE SPACES.
023200
023300 01  WS-CURRENT-DATE-STAMP.
023400     05  WS-CDS-YEAR              PIC 9(04).
023500     05  WS-CDS-MONTH             PIC 9(02).
023600     05  WS-CDS-DAY               PIC 9(02).
023700     05  WS-CDS-YEAR-X REDEFINES
023800         WS-CDS-YEAR              PIC X(04).
023900     05  FILLER                   PIC X(02).
024000
024100
024200 01  PRODUCT-CODE-TABLE.
024300     05  PCT-ENTRY-COUNT          PIC 9(05) COMP VALUE ZERO.
024400     05  PCT-ENTRIES OCCURS 0 TO 500 TIMES
024500             DEPENDING ON PCT-ENTRY-COUNT
024600             INDEXED BY PCT-IDX.
024700         10  PCT-PROD-ID          PIC 9(09).
024800         10  PCT-PROD-CODE        PIC X(10).
024900         10  FILLER               PIC X(04).
025000
025100 01  MATERIAL-CODE-TABLE.
025200     05  MCT-ENTRY-COUNT          PIC 9(05) COMP VALUE ZERO.
025300     05  MCT-ENTRIES OCCURS 0 TO 500 TIMES
025400             DEPENDING ON MCT-ENTRY-COUNT
025500             INDEXED BY MCT-IDX.
025600         10  MCT-MATL-ID          PIC 9(09).
025700         10  MCT-MATL-CODE        PIC X(10).
025800         10  FILLER               PIC X(04).
025900
026000 01  MAINT-LIST-DETAIL-LINE.
026100     05  FILLER                   PIC X(01) VALUE SPACES.
026200     05  MLL-ENTITY               PIC X(08).
026300     05  FILLER                   PIC X(01) VALUE SPACES.
026400     05  MLL-ACTION               PIC X(14).
026500     05  FILLER                   PIC X(01) VALUE SPACES.
026600     05  MLL-KEY-1                PIC 9(09).
026700     05  FILLER                   PIC X(01) VALUE SPACES.
026800     05  MLL-KEY-2                PIC 9(09).
026900     05  FILLER                   PIC X(01) VALUE SPACES.
027000     05  MLL-DISPOSITION          PIC X(08).
027100     05  FILLER                   PIC X(01) VALUE SPACES.
027200     05  MLL-TERMINAL             PIC X(04).
027300     05  FILLER                   PIC X(01) VALUE SPACES.
027400     05  MLL-REASON               PIC X(40).
027500*****************************************************************
027600 PROCEDURE                   DIVISION.
027700*-----------------------------------------------------------------
027800* MAIN PROCEDURE - ONE BALANCE-LINE PASS PER MASTER.
027900*-----------------------------------------------------------------
028000 100-MASTER-MAINTENANCE.
028100     PERFORM 200-INITIATE-MAINTENANCE-RUN.
028200     PERFORM 300-MAINTAIN-PRODUCT-TRAN
028300             UNTIL PRODUCT-TRAN-EOF AND PRODUCT-MASTER-EOF.
028400     PERFORM 300-MAINTAIN-MATERIAL-TRAN
028500             UNTIL MATERIAL-TRAN-EOF AND MATERIAL-MASTER-EOF.
028600     PERFORM 300-MAINTAIN-BOM-TRAN
028700             UNTIL BOM-TRAN-EOF AND BOM-MASTER-EOF.
028800     PERFORM 200-TERMINATE-MAINTENANCE-RUN.
028900
029000     STOP RUN.
029100
029200******************************************************************
029300 200-INITIATE-MAINTENANCE-RUN.
029400     PERFORM 300-LOAD-PRODUCT-CODE-TABLE.
029500     PERFORM 300-LOAD-MATERIAL-CODE-TABLE.
029600     PERFORM 400-OPEN-ALL-FILES.
029700     ACCEPT   WS-CDS-YEAR-X       FROM DATE YYYYMMDD.
029800     PERFORM 400-READ-PRODUCT-TRAN.
029900     PERFORM 400-READ-PRODUCT-MASTER.
030000     PERFORM 400-READ-MATERIAL-TRAN.
030100     PERFORM 400-READ-MATERIAL-MASTER.
030200     PERFORM 400-READ-BOM-TRAN.
030300     PERFORM 400-READ-BOM-MASTER.
030400
030500*-----------------------------------------------------------------
030600 200-TERMINATE-MAINTENANCE-RUN.
030700     MOVE    SPACES              TO  MAINT-LIST-LINE.
030800     WRITE   MAINT-LIST-LINE.
030900     PERFORM 400-PRINT-RUN-SUMMARY.
031000     PERFORM 400-CLOSE-ALL-FILES.
031100
031200******************************************************************
031300* PRELIMINARY PASS - BUILD THE CODE-UNIQUENESS TABLES FROM THE
031400* MASTERS BEFORE THE FIRST TRANSACTION IS READ. EACH TABLE IS RE-
031500* OPENED AND RE-READ BELOW BY THE MAIN BALANCE-LINE PASS, SAME AS
031600* LOAD-MATERIAL-TABLES DOES FOR THE MATERIAL/BOM TABLES.
031700*-----------------------------------------------------------------
031800 300-LOAD-PRODUCT-CODE-TABLE.
031900     MOVE    ZERO                TO  PCT-ENTRY-COUNT.
032000     OPEN    INPUT   PRODUCT-FILE-IN.
032100     PERFORM 400-READ-PRODUCT-MASTER.
032200     PERFORM 400-ADD-PRODUCT-CODE-ENTRY
032300             UNTIL PRODUCT-MASTER-EOF.
032400     CLOSE   PRODUCT-FILE-IN.
032500     MOVE    "N"                 TO  PRODUCT-MASTER-EOF-SW.
032600
032700*-----------------------------------------------------------------
032800 300-LOAD-MATERIAL-CODE-TABLE.
032900     MOVE    ZERO                TO  MCT-ENTRY-COUNT.
033000     OPEN    INPUT   RAWMAT-FILE-IN.
033100     PERFORM 400-READ-MATERIAL-MASTER.
033200     PERFORM 400-ADD-MATERIAL-CODE-ENTRY
033300             UNTIL MATERIAL-MASTER-EOF.
033400     CLOSE   RAWMAT-FILE-IN.
033500     MOVE    "N"                 TO  MATERIAL-MASTER-EOF-SW.
033600
033700******************************************************************
033800* PRODUCT MASTER PASS.
033900*-----------------------------------------------------------------
034000 300-MAINTAIN-PRODUCT-TRAN.
034100     EVALUATE TRUE
034200         WHEN PT-KEY-ID-1 = PM-PROD-ID
034300             PERFORM 400-PRODUCT-WHEN-EQUAL
034400         WHEN PT-KEY-ID-1 > PM-PROD-ID
034500             PERFORM 400-PRODUCT-WHEN-TRAN-GT
034600         WHEN OTHER
034700             PERFORM 400-PRODUCT-WHEN-TRAN-LT
034800     END-EVALUATE.
034900
035000*-----------------------------------------------------------------
035100* RAW-MATERIAL MASTER PASS.
035200*-----------------------------------------------------------------
035300 300-MAINTAIN-MATERIAL-TRAN.
035400     EVALUATE TRUE
035500         WHEN QT-KEY-ID-1 = RM-ID
035600             PERFORM 400-MATERIAL-WHEN-EQUAL
035700         WHEN QT-KEY-ID-1 > RM-ID
035800             PERFORM 400-MATERIAL-WHEN-TRAN-GT
035900         WHEN OTHER
036000             PERFORM 400-MATERIAL-WHEN-TRAN-LT
036100     END-EVALUATE.
036200
036300*-----------------------------------------------------------------
036400* BILL-OF-MATERIALS MASTER PASS - COMPOSITE KEY (PRODUCT-ID,
036500* MATERIAL-ID).
036600*-----------------------------------------------------------------
036700 300-MAINTAIN-BOM-TRAN.
036800     MOVE    PMR-PRODUCT-ID      TO  WS-BMK-PRODUCT-ID.
036900     MOVE    PMR-MATERIAL-ID     TO  WS-BMK-MATERIAL-ID.
037000     MOVE    XT-KEY-ID-1         TO  WS-BTK-PRODUCT-ID.
037100     MOVE    XT-KEY-ID-2         TO  WS-BTK-MATERIAL-ID.
037200     EVALUATE TRUE
037300         WHEN WS-BOM-TRAN-KEY = WS-BOM-MASTER-KEY
037400             PERFORM 400-BOM-WHEN-EQUAL
037500         WHEN WS-BOM-TRAN-KEY > WS-BOM-MASTER-KEY
037600             PERFORM 400-BOM-WHEN-TRAN-GT
037700         WHEN OTHER
037800             PERFORM 400-BOM-WHEN-TRAN-LT
037900     END-EVALUATE.
038000
038100******************************************************************
038200 400-OPEN-ALL-FILES.
038300     OPEN    INPUT   PRODUCT-TRAN-IN
038400                      PRODUCT-FILE-IN
038500                      MATERIAL-TRAN-IN
038600                      RAWMAT-FILE-IN
038700                      BOM-TRAN-IN
038800                      BOM-FILE-IN
038900             OUTPUT  PRODUCT-FILE-OUT
039000                      RAWMAT-FILE-OUT
039100                      BOM-FILE-OUT
039200                      MAINT-LIST-RPT.
039300
039400*-----------------------------------------------------------------
039500 400-CLOSE-ALL-FILES.
039600     CLOSE   PRODUCT-TRAN-IN
039700             PRODUCT-FILE-IN
039800             PRODUCT-FILE-OUT
039900             MATERIAL-TRAN-IN
040000             RAWMAT-FILE-IN
040100             RAWMAT-FILE-OUT
040200             BOM-TRAN-IN
040300             BOM-FILE-IN
040400             BOM-FILE-OUT
040500             MAINT-LIST-RPT.
040600
040700*-----------------------------------------------------------------
040800 400-PRINT-RUN-SUMMARY.
040900     MOVE    SPACES              TO  MAINT-LIST-LINE.
041000     MOVE    ACCEPT-CNT          TO  WS-ACCEPT-CNT-EDIT.
041100     MOVE    REJECT-CNT          TO  WS-REJECT-CNT-EDIT.
041200     STRING  "MASTER MAINTENANCE COMPLETE - ACCEPTED "
041300                     DELIMITED BY SIZE
041400             WS-ACCEPT-CNT-EDIT  DELIMITED BY SIZE
041500             ", REJECTED "       DELIMITED BY SIZE
041600             WS-REJECT-CNT-EDIT  DELIMITED BY SIZE
041700             INTO MAINT-LIST-LINE.
041800     WRITE   MAINT-LIST-LINE.
041900
042000*-----------------------------------------------------------------
042100 400-READ-PRODUCT-TRAN.
042200     READ    PRODUCT-TRAN-IN
042300             AT END      MOVE "Y"    TO PRODUCT-TRAN-EOF-SW
042400                         MOVE 999999999 TO PT-KEY-ID-1.
042500
042600*-----------------------------------------------------------------
042700 400-READ-PRODUCT-MASTER.
042800     READ    PRODUCT-FILE-IN
042900             AT END      MOVE "Y"    TO PRODUCT-MASTER-EOF-SW
043000                         MOVE 999999999 TO PM-PROD-ID.
043100
043200*-----------------------------------------------------------------
043300 400-READ-MATERIAL-TRAN.
043400     READ    MATERIAL-TRAN-IN
043500             AT END      MOVE "Y"    TO MATERIAL-TRAN-EOF-SW
043600                         MOVE 999999999 TO QT-KEY-ID-1.
043700
043800*-----------------------------------------------------------------
043900 400-READ-MATERIAL-MASTER.
044000     READ    RAWMAT-FILE-IN
044100             AT END      MOVE "Y"    TO MATERIAL-MASTER-EOF-SW
044200                         MOVE 999999999 TO RM-ID.
044300
044400*-----------------------------------------------------------------
044500 400-READ-BOM-TRAN.
044600     READ    BOM-TRAN-IN
044700             AT END      MOVE "Y"    TO BOM-TRAN-EOF-SW
044800                         MOVE 999999999 TO XT-KEY-ID-1
044900                         MOVE 999999999 TO XT-KEY-ID-2.
045000
045100*-----------------------------------------------------------------
045200 400-READ-BOM-MASTER.
045300     READ    BOM-FILE-IN
045400             AT END      MOVE "Y"    TO BOM-MASTER-EOF-SW
045500                         MOVE 999999999 TO PMR-PRODUCT-ID
045600                         MOVE 999999999 TO PMR-MATERIAL-ID.
045700
045800******************************************************************
045900* A DELETED PRODUCT/MATERIAL IS LEFT OUT OF ITS CODE TABLE SO THE
046000* CODE IT USED TO HOLD IS FREE TO BE REISSUED.
046100*-----------------------------------------------------------------
046200 400-ADD-PRODUCT-CODE-ENTRY.
046300     IF  PM-ACTIVE
046400         ADD 1                   TO  PCT-ENTRY-COUNT
046500         SET PCT-IDX             TO  PCT-ENTRY-COUNT
046600         MOVE PM-PROD-ID         TO  PCT-PROD-ID (PCT-IDX)
046700         MOVE PM-PROD-CODE       TO  PCT-PROD-CODE (PCT-IDX).
046800     PERFORM 400-READ-PRODUCT-MASTER.
046900
047000*-----------------------------------------------------------------
047100 400-ADD-MATERIAL-CODE-ENTRY.
047200     IF  RM-ACTIVE
047300         ADD 1                   TO  MCT-ENTRY-COUNT
047400         SET MCT-IDX             TO  MCT-ENTRY-COUNT
047500         MOVE RM-ID              TO  MCT-MATL-ID (MCT-IDX)
047600         MOVE RM-CODE            TO  MCT-MATL-CODE (MCT-IDX).
047700     PERFORM 400-READ-MATERIAL-MASTER.
047800
047900******************************************************************
048000* PRODUCT TRANSACTION MATCHES A PRODUCT MASTER RECORD.
048100*-----------------------------------------------------------------
048200 400-PRODUCT-WHEN-EQUAL.
048300     EVALUATE TRUE
048400         WHEN PT-UPDATE
048500             PERFORM 500-VALIDATE-PRODUCT-FIELDS
048600             IF  EDIT-OK
048700                 PERFORM 500-APPLY-PRODUCT-UPDATE
048800                 PERFORM 500-WRITE-PRODUCT-MASTER-OUT
048900                 PERFORM 500-ACCEPT-PRODUCT-TRAN
049000             ELSE
049100                 PERFORM 500-WRITE-PRODUCT-MASTER-OUT
049200                 PERFORM 500-REJECT-PRODUCT-TRAN
049300         WHEN PT-DELETE
049400             PERFORM 500-APPLY-PRODUCT-DELETE
049500             PERFORM 500-WRITE-PRODUCT-MASTER-OUT
049600             PERFORM 500-ACCEPT-PRODUCT-TRAN
049700         WHEN PT-CREATE
049800             MOVE "DUPLICATE PRODUCT ID"
049900                                 TO  WS-REJECT-REASON
050000             PERFORM 500-WRITE-PRODUCT-MASTER-OUT
050100             PERFORM 500-REJECT-PRODUCT-TRAN
050200         WHEN OTHER
050300             MOVE "ACTION NOT VALID FOR PRODUCT ENTITY"
050400                                 TO  WS-REJECT-REASON
050500             PERFORM 500-WRITE-PRODUCT-MASTER-OUT
050600             PERFORM 500-REJECT-PRODUCT-TRAN
050700     END-EVALUATE.
050800     PERFORM 400-READ-PRODUCT-TRAN.
050900     PERFORM 400-READ-PRODUCT-MASTER.
051000
051100*-----------------------------------------------------------------
051200* MASTER RECORD HAS NO MATCHING TRANSACTION - PASS IT THROUGH.
051300*-----------------------------------------------------------------
051400 400-PRODUCT-WHEN-TRAN-GT.
051500     PERFORM 500-WRITE-PRODUCT-MASTER-OUT.
051600     PERFORM 400-READ-PRODUCT-MASTER.
051700
051800*-----------------------------------------------------------------
051900* TRANSACTION KEY NOT YET REACHED IN THE MASTER - NEW PRODUCT.
052000*-----------------------------------------------------------------
052100 400-PRODUCT-WHEN-TRAN-LT.
052200     EVALUATE TRUE
052300         WHEN PT-CREATE
052400             PERFORM 500-VALIDATE-PRODUCT-FIELDS
052500             IF  EDIT-OK
052600                 PERFORM 500-BUILD-PRODUCT-FROM-TRAN
052700                 PERFORM 500-WRITE-PRODUCT-MASTER-OUT
052800                 PERFORM 500-ACCEPT-PRODUCT-TRAN
052900             ELSE
053000                 PERFORM 500-REJECT-PRODUCT-TRAN
053100         WHEN OTHER
053200             MOVE "PRODUCT NOT FOUND"
053300                                 TO  WS-REJECT-REASON
053400             PERFORM 500-REJECT-PRODUCT-TRAN
053500     END-EVALUATE.
053600     PERFORM 400-READ-PRODUCT-TRAN.
053700
053800******************************************************************
053900* RAW-MATERIAL TRANSACTION MATCHES A MATERIAL MASTER RECORD.
054000*-----------------------------------------------------------------
054100 400-MATERIAL-WHEN-EQUAL.
054200     EVALUATE TRUE
054300         WHEN QT-UPDATE
054400             PERFORM 500-VALIDATE-MATERIAL-FIELDS
054500             IF  EDIT-OK
054600                 PERFORM 500-APPLY-MATERIAL-UPDATE
054700                 PERFORM 500-WRITE-MATERIAL-MASTER-OUT
054800                 PERFORM 500-ACCEPT-MATERIAL-TRAN
054900             ELSE
055000                 PERFORM 500-WRITE-MATERIAL-MASTER-OUT
055100                 PERFORM 500-REJECT-MATERIAL-TRAN
055200         WHEN QT-STOCK-UPDATE
055300             PERFORM 500-VALIDATE-MATERIAL-STOCK
055400             IF  EDIT-OK
055500                 PERFORM 500-APPLY-MATERIAL-STOCK
055600                 PERFORM 500-WRITE-MATERIAL-MASTER-OUT
055700                 PERFORM 500-ACCEPT-MATERIAL-TRAN
055800             ELSE
055900                 PERFORM 500-WRITE-MATERIAL-MASTER-OUT
056000                 PERFORM 500-REJECT-MATERIAL-TRAN
056100         WHEN QT-DELETE
056200             PERFORM 500-APPLY-MATERIAL-DELETE
056300             PERFORM 500-WRITE-MATERIAL-MASTER-OUT
056400             PERFORM 500-ACCEPT-MATERIAL-TRAN
056500         WHEN QT-CREATE
056600             MOVE "DUPLICATE MATERIAL ID"
056700                                 TO  WS-REJECT-REASON
056800             PERFORM 500-WRITE-MATERIAL-MASTER-OUT
056900             PERFORM 500-REJECT-MATERIAL-TRAN
057000         WHEN OTHER
057100             MOVE "ACTION NOT VALID FOR MATERIAL ENTITY"
057200                                 TO  WS-REJECT-REASON
057300             PERFORM 500-WRITE-MATERIAL-MASTER-OUT
057400             PERFORM 500-REJECT-MATERIAL-TRAN
057500     END-EVALUATE.
057600     PERFORM 400-READ-MATERIAL-TRAN.
057700     PERFORM 400-READ-MATERIAL-MASTER.
057800
057900*-----------------------------------------------------------------
058000 400-MATERIAL-WHEN-TRAN-GT.
058100     PERFORM 500-WRITE-MATERIAL-MASTER-OUT.
058200     PERFORM 400-READ-MATERIAL-MASTER.
058300
058400*-----------------------------------------------------------------
058500 400-MATERIAL-WHEN-TRAN-LT.
058600     EVALUATE TRUE
058700         WHEN QT-CREATE
058800             PERFORM 500-VALIDATE-MATERIAL-FIELDS
058900             IF  EDIT-OK
059000                 PERFORM 500-BUILD-MATERIAL-FROM-TRAN
059100                 PERFORM 500-WRITE-MATERIAL-MASTER-OUT
059200                 PERFORM 500-ACCEPT-MATERIAL-TRAN
059300             ELSE
059400                 PERFORM 500-REJECT-MATERIAL-TRAN
059500         WHEN OTHER
059600             MOVE "MATERIAL NOT FOUND"
059700                                 TO  WS-REJECT-REASON
059800             PERFORM 500-REJECT-MATERIAL-TRAN
059900     END-EVALUATE.
060000     PERFORM 400-READ-MATERIAL-TRAN.
060100
060200******************************************************************
060300* BOM TRANSACTION MATCHES AN EXISTING (PRODUCT-ID, MATERIAL-ID)
060400* PAIR - ADD-BOM IS REJECTED (THE PAIR ALREADY EXISTS),
060500* UPDATE-BOM-QTY REPLACES THE REQUIRED QUANTITY, REMOVE-BOM
060600* DROPS THE PAIR.
060700*-----------------------------------------------------------------
060800 400-BOM-WHEN-EQUAL.
060900     EVALUATE TRUE
061000         WHEN XT-ADD-BOM
061100             MOVE "MATERIAL ALREADY ASSOCIATED WITH PRODUCT"
061200                                 TO  WS-REJECT-REASON
061300             PERFORM 500-WRITE-BOM-MASTER-OUT
061400             PERFORM 500-REJECT-BOM-TRAN
061500         WHEN XT-UPDATE-BOM-QTY
061600             PERFORM 500-VALIDATE-BOM-FIELDS
061700             IF  EDIT-OK
061800                 PERFORM 500-APPLY-BOM-UPDATE
061900                 PERFORM 500-WRITE-BOM-MASTER-OUT
062000                 PERFORM 500-ACCEPT-BOM-TRAN
062100             ELSE
062200                 PERFORM 500-WRITE-BOM-MASTER-OUT
062300                 PERFORM 500-REJECT-BOM-TRAN
062400         WHEN XT-REMOVE-BOM
062500             PERFORM 500-APPLY-BOM-REMOVE
062600             PERFORM 500-WRITE-BOM-MASTER-OUT
062700             PERFORM 500-ACCEPT-BOM-TRAN
062800         WHEN OTHER
062900             MOVE "ACTION NOT VALID FOR BOM ENTITY"
063000                                 TO  WS-REJECT-REASON
063100             PERFORM 500-WRITE-BOM-MASTER-OUT
063200             PERFORM 500-REJECT-BOM-TRAN
063300     END-EVALUATE.
063400     PERFORM 400-READ-BOM-TRAN.
063500     PERFORM 400-READ-BOM-MASTER.
063600
063700*-----------------------------------------------------------------
063800 400-BOM-WHEN-TRAN-GT.
063900     PERFORM 500-WRITE-BOM-MASTER-OUT.
064000     PERFORM 400-READ-BOM-MASTER.
064100
064200*-----------------------------------------------------------------
064300 400-BOM-WHEN-TRAN-LT.
064400     EVALUATE TRUE
064500         WHEN XT-ADD-BOM
064600             PERFORM 500-VALIDATE-BOM-ADD-FIELDS
064700             IF  EDIT-OK
064800                 PERFORM 500-BUILD-BOM-FROM-TRAN
064900                 PERFORM 500-WRITE-BOM-MASTER-OUT
065000                 PERFORM 500-ACCEPT-BOM-TRAN
065100             ELSE
065200                 PERFORM 500-REJECT-BOM-TRAN
065300         WHEN OTHER
065400             MOVE "BOM PAIR NOT FOUND"
065500                                 TO  WS-REJECT-REASON
065600             PERFORM 500-REJECT-BOM-TRAN
065700     END-EVALUATE.
065800     PERFORM 400-READ-BOM-TRAN.
065900
066000******************************************************************
066100* MANDATORY CODE/NAME, PROD-VALUE MUST BE POSITIVE.
066200*-----------------------------------------------------------------
066300 500-VALIDATE-PRODUCT-FIELDS.
066400     MOVE    "Y"                 TO  EDIT-RESULT-SW.
066500     MOVE    SPACES              TO  WS-REJECT-REASON.
066600     IF  PT-CODE = SPACES OR PT-NAME = SPACES
066700         MOVE "N"                TO  EDIT-RESULT-SW
066800         MOVE "PRODUCT CODE AND NAME ARE MANDATORY"
066900                                 TO  WS-REJECT-REASON
067000     ELSE
067100         IF  PT-VALUE-OR-QTY NOT > ZERO
067200             MOVE "N"            TO  EDIT-RESULT-SW
067300             MOVE "PRODUCT VALUE MUST BE POSITIVE"
067400                                 TO  WS-REJECT-REASON
067500         ELSE
067600             PERFORM 500-CHECK-PRODUCT-CODE-UNIQUE.
067700
067800*-----------------------------------------------------------------
067900* A CREATE OR UPDATE MAY NOT LEAVE TWO PRODUCTS SHARING ONE CODE.
068000* THE TABLE WAS BUILT FROM THE MASTER BEFORE THE FIRST TRANSACTION
068100* WAS READ, SO AN UPDATE THAT LEAVES ITS OWN CODE UNCHANGED IS NOT
068200* FLAGGED AGAINST ITSELF.
068300*-----------------------------------------------------------------
068400 500-CHECK-PRODUCT-CODE-UNIQUE.
068500     SET     PCT-IDX             TO  1.
068600     SEARCH  PCT-ENTRIES
068700             AT END
068800                 NEXT SENTENCE
068900             WHEN PCT-PROD-CODE (PCT-IDX) = PT-CODE
069000                  AND PCT-PROD-ID (PCT-IDX) NOT = PT-KEY-ID-1
069100                 MOVE "N"            TO  EDIT-RESULT-SW
069200                 MOVE "DUPLICATE PRODUCT CODE"
069300                                     TO  WS-REJECT-REASON.
069400
069500*-----------------------------------------------------------------
069600 500-APPLY-PRODUCT-UPDATE.
069700     MOVE    PT-CODE             TO  PM-PROD-CODE.
069800     MOVE    PT-NAME             TO  PM-PROD-NAME.
069900     MOVE    PT-VALUE-OR-QTY     TO  PM-PROD-VALUE.
070000     MOVE    "A"                 TO  PM-RECORD-STATUS.
070100     PERFORM 600-STAMP-PRODUCT-MAINT-DATE.
070200
070300*-----------------------------------------------------------------
070400 500-BUILD-PRODUCT-FROM-TRAN.
070500     MOVE    PT-KEY-ID-1         TO  PM-PROD-ID.
070600     MOVE    PT-CODE             TO  PM-PROD-CODE.
070700     MOVE    PT-NAME             TO  PM-PROD-NAME.
070800     MOVE    PT-VALUE-OR-QTY     TO  PM-PROD-VALUE.
070900     MOVE    "A"                 TO  PM-RECORD-STATUS.
071000     PERFORM 600-STAMP-PRODUCT-MAINT-DATE.
071100
071200*-----------------------------------------------------------------
071300* SOFT DELETE - FLAG "D" AND KEEP THE RECORD ON THE OUTPUT MASTER
071400* (PRODMAST.CPY REQ AF-058) SO IT IS NOT RE-SEQUENCED OUT FROM
071500* UNDER ANY PRODUCT THAT WAS ALREADY BUILT AGAINST IT.
071600*-----------------------------------------------------------------
071700 500-APPLY-PRODUCT-DELETE.
071800     MOVE    "D"                 TO  PM-RECORD-STATUS.
071900     PERFORM 600-STAMP-PRODUCT-MAINT-DATE.
072000
072100*-----------------------------------------------------------------
072200 500-WRITE-PRODUCT-MASTER-OUT.
072300     WRITE   PRODUCT-OUT-FIELDS  FROM PRODUCT-MASTER-RECORD.
072400
072500*-----------------------------------------------------------------
072600 500-ACCEPT-PRODUCT-TRAN.
072700     ADD     1                   TO  ACCEPT-CNT.
072800     MOVE    "PRODUCT"           TO  MLL-ENTITY.
072900     MOVE    PT-ACTION-CODE      TO  MLL-ACTION.
073000     MOVE    PT-KEY-ID-1         TO  MLL-KEY-1.
073100     MOVE    ZERO                TO  MLL-KEY-2.
073200     MOVE    "ACCEPTED"          TO  MLL-DISPOSITION.
073300     MOVE    PT-SOURCE-TERMINAL  TO  MLL-TERMINAL.
073400     MOVE    SPACES              TO  MLL-REASON.
073500     WRITE   MAINT-LIST-LINE     FROM MAINT-LIST-DETAIL-LINE.
073600
073700*-----------------------------------------------------------------
073800 500-REJECT-PRODUCT-TRAN.
073900     ADD     1                   TO  REJECT-CNT.
074000     MOVE    "PRODUCT"           TO  MLL-ENTITY.
074100     MOVE    PT-ACTION-CODE      TO  MLL-ACTION.
074200     MOVE    PT-KEY-ID-1         TO  MLL-KEY-1.
074300     MOVE    ZERO                TO  MLL-KEY-2.
074400     MOVE    "REJECTED"          TO  MLL-DISPOSITION.
074500     MOVE    PT-SOURCE-TERMINAL  TO  MLL-TERMINAL.
074600     MOVE    WS-REJECT-REASON    TO  MLL-REASON.
074700     WRITE   MAINT-LIST-LINE     FROM MAINT-LIST-DETAIL-LINE.
074800
074900******************************************************************
075000* MANDATORY CODE/NAME/UNIT, STOCK MUST NOT BE NEGATIVE.
075100*-----------------------------------------------------------------
075200 500-VALIDATE-MATERIAL-FIELDS.
075300     MOVE    "Y"                 TO  EDIT-RESULT-SW.
075400     MOVE    SPACES              TO  WS-REJECT-REASON.
075500     IF  QT-CODE = SPACES OR QT-NAME = SPACES
075600                         OR QT-UNIT = SPACES
075700         MOVE "N"                TO  EDIT-RESULT-SW
075800         MOVE "MATERIAL CODE, NAME AND UNIT ARE MANDATORY"
075900                                 TO  WS-REJECT-REASON
076000     ELSE
076100         IF  QT-VALUE-OR-QTY < ZERO
076200             MOVE "N"            TO  EDIT-RESULT-SW
076300             MOVE "MATERIAL STOCK MAY NOT BE NEGATIVE"
076400                                 TO  WS-REJECT-REASON
076500         ELSE
076600             PERFORM 500-CHECK-MATERIAL-CODE-UNIQUE.
076700
076800*-----------------------------------------------------------------
076900* STOCK-UPDATE ONLY TOUCHES THE STOCK QUANTITY - SAME NOT-
077000* NEGATIVE RULE APPLIES.
077100*-----------------------------------------------------------------
077200* A CREATE OR UPDATE MAY NOT LEAVE TWO MATERIALS SHARING ONE CODE -
077300* SAME RULE AND SAME TABLE-BUILD TIMING AS
077400* 500-CHECK-PRODUCT-CODE-UNIQUE ABOVE.
077500*-----------------------------------------------------------------
077600 500-CHECK-MATERIAL-CODE-UNIQUE.
077700     SET     MCT-IDX             TO  1.
077800     SEARCH  MCT-ENTRIES
077900             AT END
078000                 NEXT SENTENCE
078100             WHEN MCT-MATL-CODE (MCT-IDX) = QT-CODE
078200                  AND MCT-MATL-ID (MCT-IDX) NOT = QT-KEY-ID-1
078300                 MOVE "N"            TO  EDIT-RESULT-SW
078400                 MOVE "DUPLICATE MATERIAL CODE"
078500                                     TO  WS-REJECT-REASON.
078600
078700*-----------------------------------------------------------------
078800 500-VALIDATE-MATERIAL-STOCK.
078900     MOVE    "Y"                 TO  EDIT-RESULT-SW.
079000     MOVE    SPACES              TO  WS-REJECT-REASON.
079100     IF  QT-VALUE-OR-QTY < ZERO
079200         MOVE "N"                TO  EDIT-RESULT-SW
079300         MOVE "MATERIAL STOCK MAY NOT BE NEGATIVE"
079400                                 TO  WS-REJECT-REASON.
079500
079600*-----------------------------------------------------------------
079700 500-APPLY-MATERIAL-UPDATE.
079800     MOVE    QT-CODE             TO  RM-CODE.
079900     MOVE    QT-NAME             TO  RM-NAME.
080000     MOVE    QT-VALUE-OR-QTY     TO  RM-STOCK-QTY.
080100     MOVE    QT-UNIT             TO  RM-UNIT.
080200     MOVE    "A"                 TO  RM-RECORD-STATUS.
080300     PERFORM 600-SET-LOW-STOCK-SWITCH.
080400     PERFORM 600-STAMP-MATERIAL-MAINT-DATE.
080500
080600*-----------------------------------------------------------------
080700 500-APPLY-MATERIAL-STOCK.
080800     MOVE    QT-VALUE-OR-QTY     TO  RM-STOCK-QTY.
080900     PERFORM 600-SET-LOW-STOCK-SWITCH.
081000     PERFORM 600-STAMP-MATERIAL-MAINT-DATE.
081100
081200*-----------------------------------------------------------------
081300 500-BUILD-MATERIAL-FROM-TRAN.
081400     MOVE    QT-KEY-ID-1         TO  RM-ID.
081500     MOVE    QT-CODE             TO  RM-CODE.
081600     MOVE    QT-NAME             TO  RM-NAME.
081700     MOVE    QT-VALUE-OR-QTY     TO  RM-STOCK-QTY.
081800     MOVE    QT-UNIT             TO  RM-UNIT.
081900     MOVE    "A"                 TO  RM-RECORD-STATUS.
082000     PERFORM 600-SET-LOW-STOCK-SWITCH.
082100     PERFORM 600-STAMP-MATERIAL-MAINT-DATE.
082200
082300*-----------------------------------------------------------------
082400* SOFT DELETE - FLAG "D" AND KEEP THE RECORD, SAME AS
082500* 500-APPLY-PRODUCT-DELETE ABOVE.
082600*-----------------------------------------------------------------
082700 500-APPLY-MATERIAL-DELETE.
082800     MOVE    "D"                 TO  RM-RECORD-STATUS.
082900     PERFORM 600-STAMP-MATERIAL-MAINT-DATE.
083000
083100*-----------------------------------------------------------------
083200 500-WRITE-MATERIAL-MASTER-OUT.
083300     WRITE   RAWMAT-OUT-FIELDS   FROM RAW-MATERIAL-MASTER-RECORD.
083400
083500*-----------------------------------------------------------------
083600 500-ACCEPT-MATERIAL-TRAN.
083700     ADD     1                   TO  ACCEPT-CNT.
083800     MOVE    "MATERIAL"          TO  MLL-ENTITY.
083900     MOVE    QT-ACTION-CODE      TO  MLL-ACTION.
084000     MOVE    QT-KEY-ID-1         TO  MLL-KEY-1.
084100     MOVE    ZERO                TO  MLL-KEY-2.
084200     MOVE    "ACCEPTED"          TO  MLL-DISPOSITION.
084300     MOVE    QT-SOURCE-TERMINAL  TO  MLL-TERMINAL.
084400     MOVE    SPACES              TO  MLL-REASON.
084500     WRITE   MAINT-LIST-LINE     FROM MAINT-LIST-DETAIL-LINE.
084600
084700*-----------------------------------------------------------------
084800 500-REJECT-MATERIAL-TRAN.
084900     ADD     1                   TO  REJECT-CNT.
085000     MOVE    "MATERIAL"          TO  MLL-ENTITY.
085100     MOVE    QT-ACTION-CODE      TO  MLL-ACTION.
085200     MOVE    QT-KEY-ID-1         TO  MLL-KEY-1.
085300     MOVE    ZERO                TO  MLL-KEY-2.
085400     MOVE    "REJECTED"          TO  MLL-DISPOSITION.
085500     MOVE    QT-SOURCE-TERMINAL  TO  MLL-TERMINAL.
085600     MOVE    WS-REJECT-REASON    TO  MLL-REASON.
085700     WRITE   MAINT-LIST-LINE     FROM MAINT-LIST-DETAIL-LINE.
085800
085900******************************************************************
086000* REQUIRED QUANTITY MUST BE POSITIVE.
086100*-----------------------------------------------------------------
086200 500-VALIDATE-BOM-FIELDS.
086300     MOVE    "Y"                 TO  EDIT-RESULT-SW.
086400     MOVE    SPACES              TO  WS-REJECT-REASON.
086500     IF  XT-VALUE-OR-QTY NOT > ZERO
086600         MOVE "N"                TO  EDIT-RESULT-SW
086700         MOVE "REQUIRED QUANTITY MUST BE POSITIVE"
086800                                 TO  WS-REJECT-REASON.
086900
087000*-----------------------------------------------------------------
087100* ADD-BOM ALSO REQUIRES BOTH ENDS OF THE PAIR TO ALREADY EXIST -
087200* SEARCHES THE SAME PRODUCT-CODE-TABLE/MATERIAL-CODE-TABLE THE
087300* CODE-UNIQUENESS CHECKS BUILT, BY ID INSTEAD OF BY CODE.
087400*-----------------------------------------------------------------
087500 500-VALIDATE-BOM-ADD-FIELDS.
087600     PERFORM 500-VALIDATE-BOM-FIELDS.
087700     IF  EDIT-OK
087800         PERFORM 500-CHECK-BOM-PRODUCT-EXISTS.
087900     IF  EDIT-OK
088000         PERFORM 500-CHECK-BOM-MATERIAL-EXISTS.
088100
088200*-----------------------------------------------------------------
088300 500-CHECK-BOM-PRODUCT-EXISTS.
088400     SET     PCT-IDX             TO  1.
088500     SEARCH  PCT-ENTRIES
088600             AT END
088700                 MOVE "N"            TO  EDIT-RESULT-SW
088800                 MOVE "PRODUCT NOT FOUND"
088900                                     TO  WS-REJECT-REASON
089000             WHEN PCT-PROD-ID (PCT-IDX) = XT-KEY-ID-1
089100                 NEXT SENTENCE.
089200
089300*-----------------------------------------------------------------
089400 500-CHECK-BOM-MATERIAL-EXISTS.
089500     SET     MCT-IDX             TO  1.
089600     SEARCH  MCT-ENTRIES
089700             AT END
089800                 MOVE "N"            TO  EDIT-RESULT-SW
089900                 MOVE "MATERIAL NOT FOUND"
090000                                     TO  WS-REJECT-REASON
090100             WHEN MCT-MATL-ID (MCT-IDX) = XT-KEY-ID-2
090200                 NEXT SENTENCE.
090300
090400*-----------------------------------------------------------------
090500 500-APPLY-BOM-UPDATE.
090600     MOVE    XT-VALUE-OR-QTY     TO  PMR-REQUIRED-QTY.
090700     MOVE    "A"                 TO  PMR-RECORD-STATUS.
090800
090900*-----------------------------------------------------------------
091000 500-BUILD-BOM-FROM-TRAN.
091100     MOVE    XT-KEY-ID-1         TO  PMR-PRODUCT-ID.
091200     MOVE    XT-KEY-ID-2         TO  PMR-MATERIAL-ID.
091300     MOVE    XT-VALUE-OR-QTY     TO  PMR-REQUIRED-QTY.
091400     MOVE    "A"                 TO  PMR-RECORD-STATUS.
091500
091600*-----------------------------------------------------------------
091700* SOFT DELETE ON REMOVE-BOM (BOMMAST.CPY INTERNAL AUDIT FINDING
091800* 96-11) - FLAG "D" AND KEEP THE PAIR, SAME AS THE PRODUCT AND
091900* MATERIAL DELETES ABOVE.
092000*-----------------------------------------------------------------
092100 500-APPLY-BOM-REMOVE.
092200     MOVE    "D"                 TO  PMR-RECORD-STATUS.
092300
092400*-----------------------------------------------------------------
092500 500-WRITE-BOM-MASTER-OUT.
092600     WRITE   BOM-OUT-FIELDS      FROM PRODUCT-MATERIAL-RECORD.
092700
092800*-----------------------------------------------------------------
092900 500-ACCEPT-BOM-TRAN.
093000     ADD     1                   TO  ACCEPT-CNT.
093100     MOVE    "BOM"               TO  MLL-ENTITY.
093200     MOVE    XT-ACTION-CODE      TO  MLL-ACTION.
093300     MOVE    XT-KEY-ID-1         TO  MLL-KEY-1.
093400     MOVE    XT-KEY-ID-2         TO  MLL-KEY-2.
093500     MOVE    "ACCEPTED"          TO  MLL-DISPOSITION.
093600     MOVE    XT-SOURCE-TERMINAL  TO  MLL-TERMINAL.
093700     MOVE    SPACES              TO  MLL-REASON.
093800     WRITE   MAINT-LIST-LINE     FROM MAINT-LIST-DETAIL-LINE.
093900
094000*-----------------------------------------------------------------
094100 500-REJECT-BOM-TRAN.
094200     ADD     1                   TO  REJECT-CNT.
094300     MOVE    "BOM"               TO  MLL-ENTITY.
094400     MOVE    XT-ACTION-CODE      TO  MLL-ACTION.
094500     MOVE    XT-KEY-ID-1         TO  MLL-KEY-1.
094600     MOVE    XT-KEY-ID-2         TO  MLL-KEY-2.
094700     MOVE    "REJECTED"          TO  MLL-DISPOSITION.
094800     MOVE    XT-SOURCE-TERMINAL  TO  MLL-TERMINAL.
094900     MOVE    WS-REJECT-REASON    TO  MLL-REASON.
095000     WRITE   MAINT-LIST-LINE     FROM MAINT-LIST-DETAIL-LINE.
095100
095200******************************************************************
095300 600-STAMP-PRODUCT-MAINT-DATE.
095400     MOVE    WS-CDS-YEAR         TO  PM-LMD-YEAR.
095500     MOVE    WS-CDS-MONTH        TO  PM-LMD-MONTH.
095600     MOVE    WS-CDS-DAY          TO  PM-LMD-DAY.
095700     MOVE    PT-SOURCE-TERMINAL  TO  PM-LAST-MAINT-USER.
095800
095900*-----------------------------------------------------------------
096000 600-STAMP-MATERIAL-MAINT-DATE.
096100     MOVE    WS-CDS-YEAR         TO  RM-LMD-YEAR.
096200     MOVE    WS-CDS-MONTH        TO  RM-LMD-MONTH.
096300     MOVE    WS-CDS-DAY          TO  RM-LMD-DAY.
096400     MOVE    QT-SOURCE-TERMINAL  TO  RM-LAST-MAINT-USER.
096500
096600*-----------------------------------------------------------------
096700* A MATERIAL AT OR BELOW NINE UNITS ON HAND IS LOW STOCK.
096800*-----------------------------------------------------------------
096900 600-SET-LOW-STOCK-SWITCH.
097000     IF  RM-STOCK-QTY < 10
097100         MOVE "Y"                TO  RM-LOW-STOCK-SW
097200     ELSE
097300         MOVE "N"                TO  RM-LOW-STOCK-SW.
