000100*****************************************************************
000200*                                                               *
000300*   M A T L T B L . C P Y                                       *
000400*                                                               *
000500*   IN-MEMORY MATERIAL AND BILL-OF-MATERIALS TABLES             *
000600*   BUILT BY LOAD-MATERIAL-TABLES FROM THE LINE-SEQUENTIAL      *
000700*   RAW-MATERIAL AND PRODUCT-MATERIAL MASTERS SO PRODUCTION-    *
000800*   SUGGEST CAN DO KEYED LOOKUPS WITHOUT AN INDEXED FILE.        *
000900*                                                                *
001000*   USED BY.....  LOAD-MATERIAL-TABLES (LINKAGE SECTION,        *
001100*                  BUILDS THE TABLE)                             *
001200*                 PRODUCTION-SUGGEST (WORKING-STORAGE, SEARCHES  *
001300*                  THE TABLE)                                    *
001400*                                                                *
001500*****************************************************************
001600*  REVISION HISTORY
001700*  ----------------
001800*  1990-02-06  DMO  ORIGINAL LAYOUT WHEN CONVERT-FILE WAS
001900*                   REWORKED INTO LOAD-MATERIAL-TABLES,
002000*                   REQ AF-041.
002100*  1994-07-19  DMO  RAISED MTE-MAX-ENTRIES FROM 60 TO 200 AND
002200*                   BTE-MAX-ENTRIES FROM 400 TO 2000 - CATALOGUE
002300*                   GROWTH, REQ AF-070.
002400*****************************************************************
002500 01  MATERIAL-TABLE.
002600     05  MT-ENTRY-COUNT               PIC 9(05) COMP.
002700     05  MT-ENTRIES OCCURS 0 TO 200 TIMES
002800             DEPENDING ON MT-ENTRY-COUNT
002900             ASCENDING KEY IS MTE-MATERIAL-ID
003000             INDEXED BY MTE-IDX.
003100         10  MTE-MATERIAL-ID           PIC 9(09).
003200         10  MTE-CODE                  PIC X(10).
003300         10  MTE-NAME                  PIC X(40).
003400         10  MTE-STOCK-QTY             PIC S9(7)V999.
003500         10  MTE-UNIT                  PIC X(10).
003600         10  FILLER                    PIC X(02).
003700
003800 01  BILL-OF-MATERIAL-TABLE.
003900     05  BT-ENTRY-COUNT               PIC 9(05) COMP.
004000     05  BT-ENTRIES OCCURS 0 TO 2000 TIMES
004100             DEPENDING ON BT-ENTRY-COUNT
004200             ASCENDING KEY IS BTE-PRODUCT-ID
004300             INDEXED BY BTE-IDX.
004400         10  BTE-PRODUCT-ID            PIC 9(09).
004500         10  BTE-MATERIAL-ID           PIC 9(09).
004600         10  BTE-REQUIRED-QTY          PIC S9(7)V999.
004700         10  FILLER                    PIC X(02).
004800*****************************************************************
004900*  END OF MATLTBL.CPY
005000*****************************************************************
