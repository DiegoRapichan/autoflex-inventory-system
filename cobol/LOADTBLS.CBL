000100*****************************************************************
000200* PROGRAM......  LOAD-MATERIAL-TABLES                          *
000300* FILE.........  LOADTBLS.CBL                                  *
000400*                                                               *
000500* READS THE RAW-MATERIAL MASTER AND THE PRODUCT-MATERIAL (BILL  *
000600* OF MATERIALS) MASTER, BOTH LINE SEQUENTIAL, AND BUILDS THE    *
000700* IN-MEMORY TABLES DEFINED IN MATLTBL.CPY SO PRODUCTION-SUGGEST *
000800* CAN LOOK UP A MATERIAL BY ID AND SELECT A PRODUCT'S BILL OF   *
000900* MATERIALS WITHOUT AN INDEXED FILE. THIS IS THE SAME PLACE     *
001000* CONVERT-FILE ONCE BUILT THE OLD INVENT6/SUPPLIER INDEXED      *
001100* FILES - HERE WE BUILD TABLES IN WORKING STORAGE INSTEAD.      *
001200*****************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 LOAD-MATERIAL-TABLES.
001600 AUTHOR.                     D. M. OKAFOR.
001700 INSTALLATION.               MERIDIAN AUTO PARTS CO - DATA
001800                             PROCESSING.
001900 DATE-WRITTEN.               02/06/1990.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002200                             ONLY.
002300*-----------------------------------------------------------------
002400*  CHANGE LOG
002500*  ----------
002600*  DATE        BY   REQ/TKT     DESCRIPTION
002700*  ----------  ---  ----------  ------------------------------
002800*  1990-02-06  DMO  AF-041      ORIGINAL - REPLACES THE OLD         AF-041
002900*                               CONVERT-FILE PROGRAM. INSTEAD OF
003000*                               WRITING AN INDEXED FILE WE NOW
003100*                               HAND THE CALLER TWO TABLES.
003200*  1994-07-19  DMO  AF-070      RAISED TABLE SIZES, SEE             AF-070
003300*                               MATLTBL.CPY.
003400*  1998-11-19  RKH  AF-Y2K-002  NO DATE FIELDS IN THIS PROGRAM -    AF-Y2K
003500*                               REVIEWED FOR Y2K, NO CHANGE
003600*                               REQUIRED.
003700*****************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            ASUS X751.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*-----------------------------------------------------------------
004500 INPUT-OUTPUT                SECTION.
004600 FILE-CONTROL.
004700     SELECT  RAWMAT-FILE-IN
004800             ASSIGN TO "RAWMATIN"
004900             ORGANIZATION IS LINE SEQUENTIAL
005000             FILE STATUS IS RAWMAT-FILE-STAT.
005100
005200     SELECT  BOM-FILE-IN
005300             ASSIGN TO "BOMFLIN"
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             FILE STATUS IS BOM-FILE-STAT.
005600******************************************************************
005700 DATA                        DIVISION.
005800*-----------------------------------------------------------------
005900 FILE                        SECTION.
006000 FD  RAWMAT-FILE-IN
006100     RECORD CONTAINS 99 CHARACTERS.
006200     COPY "RMATMAST.CPY".
006300
006400 FD  BOM-FILE-IN
006500     RECORD CONTAINS 40 CHARACTERS.
006600     COPY "BOMMAST.CPY".
006700*-----------------------------------------------------------------
006800 WORKING-STORAGE             SECTION.
006900*-----------------------------------------------------------------
007000 01  SWITCHES-AND-COUNTERS.
007100     05  RAWMAT-EOF-SW           PIC X(01) VALUE "N".
007200         88  RAWMAT-EOF                    VALUE "Y".
007300     05  BOM-EOF-SW              PIC X(01) VALUE "N".
007400         88  BOM-EOF                       VALUE "Y".
007500     05  RAWMAT-READ-CNT         PIC 9(05) COMP VALUE ZERO.
007600     05  RAWMAT-READ-CNT-X REDEFINES
007700         RAWMAT-READ-CNT         PIC X(02).
007800     05  BOM-READ-CNT            PIC 9(05) COMP VALUE ZERO.
007900     05  BOM-READ-CNT-X REDEFINES
008000         BOM-READ-CNT            PIC X(02).
008100     05  FILLER                  PIC X(02).
008200
008300 01  FILE-STATUS-AREA.
008400     05  RAWMAT-FILE-STAT        PIC X(02).
008500     05  RAWMAT-FILE-STAT-N REDEFINES
008600         RAWMAT-FILE-STAT        PIC 9(02).
008700     05  BOM-FILE-STAT           PIC X(02).
008800     05  FILLER                  PIC X(04).
008900*-----------------------------------------------------------------
009000 LINKAGE                     SECTION.
009100*-----------------------------------------------------------------
009200     COPY "MATLTBL.CPY".
009300*****************************************************************
009400 PROCEDURE                   DIVISION
009500         USING MATERIAL-TABLE BILL-OF-MATERIAL-TABLE.
009600*-----------------------------------------------------------------
009700* MAIN PROCEDURE
009800*-----------------------------------------------------------------
009900 100-LOAD-MATERIAL-TABLES.
010000     PERFORM 200-LOAD-MATERIAL-TABLE.
010100     PERFORM 200-LOAD-BOM-TABLE.
010200
010300     EXIT    PROGRAM.
010400
010500*-----------------------------------------------------------------
010600* LOAD ONE MATERIAL-TABLE ENTRY PER ACTIVE RAW-MATERIAL RECORD.
010700*-----------------------------------------------------------------
010800 200-LOAD-MATERIAL-TABLE.
010900     MOVE    ZERO                TO  MT-ENTRY-COUNT.
011000     OPEN    INPUT   RAWMAT-FILE-IN.
011100     PERFORM 300-READ-RAWMAT-FILE.
011200     PERFORM 300-ADD-MATERIAL-ENTRY
011300             UNTIL RAWMAT-EOF.
011400     CLOSE   RAWMAT-FILE-IN.
011500
011600*-----------------------------------------------------------------
011700* LOAD ONE BILL-OF-MATERIAL-TABLE ENTRY PER ACTIVE BOM RECORD.
011800*-----------------------------------------------------------------
011900 200-LOAD-BOM-TABLE.
012000     MOVE    ZERO                TO  BT-ENTRY-COUNT.
012100     OPEN    INPUT   BOM-FILE-IN.
012200     PERFORM 300-READ-BOM-FILE.
012300     PERFORM 300-ADD-BOM-ENTRY
012400             UNTIL BOM-EOF.
012500     CLOSE   BOM-FILE-IN.
012600
012700*-----------------------------------------------------------------
012800 300-READ-RAWMAT-FILE.
012900     READ    RAWMAT-FILE-IN
013000             AT END      MOVE "Y"    TO RAWMAT-EOF-SW
013100             NOT AT END  ADD 1 TO RAWMAT-READ-CNT.
013200
013300*-----------------------------------------------------------------
013400 300-ADD-MATERIAL-ENTRY.
013500     IF  RM-ACTIVE
013600         ADD 1                   TO  MT-ENTRY-COUNT
013700         SET MTE-IDX             TO  MT-ENTRY-COUNT
013800         MOVE RM-ID              TO  MTE-MATERIAL-ID (MTE-IDX)
013900         MOVE RM-CODE            TO  MTE-CODE (MTE-IDX)
014000         MOVE RM-NAME            TO  MTE-NAME (MTE-IDX)
014100         MOVE RM-STOCK-QTY       TO  MTE-STOCK-QTY (MTE-IDX)
014200         MOVE RM-UNIT            TO  MTE-UNIT (MTE-IDX).
014300     PERFORM 300-READ-RAWMAT-FILE.
014400
014500*-----------------------------------------------------------------
014600 300-READ-BOM-FILE.
014700     READ    BOM-FILE-IN
014800             AT END      MOVE "Y"    TO BOM-EOF-SW
014900             NOT AT END  ADD 1 TO BOM-READ-CNT.
015000
015100*-----------------------------------------------------------------
015200 300-ADD-BOM-ENTRY.
015300     IF  PMR-ACTIVE
015400         ADD 1                   TO  BT-ENTRY-COUNT
015500         SET BTE-IDX             TO  BT-ENTRY-COUNT
015600         MOVE PMR-PRODUCT-ID     TO  BTE-PRODUCT-ID (BTE-IDX)
015700         MOVE PMR-MATERIAL-ID    TO  BTE-MATERIAL-ID (BTE-IDX)
015800         MOVE PMR-REQUIRED-QTY   TO  BTE-REQUIRED-QTY (BTE-IDX).
015900     PERFORM 300-READ-BOM-FILE.
