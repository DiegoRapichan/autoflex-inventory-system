000100*****************************************************************
000200*                                                               *
000300*   P R O D M A S T . C P Y                                     *
000400*                                                               *
000500*   PRODUCT MASTER RECORD LAYOUT                                *
000600*   FINISHED-GOODS CATALOGUE - ONE ENTRY PER SALEABLE PRODUCT   *
000700*                                                               *
000800*   USED BY.....  PRODUCTION-SUGGEST (INPUT, SORT KEY)          *
000900*                 MASTER-MAINTENANCE (INPUT-OUTPUT)             *
001000*                                                               *
001100*   RECORD LENGTH..... 85                                      *
001200*                                                               *
001300*****************************************************************
001400*  REVISION HISTORY
001500*  ----------------
001600*  1988-04-11  DMO  ORIGINAL LAYOUT FOR PRODUCTION SUGGESTION
001700*                   PROJECT (REQ AF-014).
001800*  1991-09-02  DMO  ADDED PM-RECORD-STATUS SO DELETED PRODUCTS
001900*                   COULD BE SKIPPED WITHOUT RE-SEQUENCING THE
002000*                   MASTER (REQ AF-058).
002100*  1996-01-30  RKH  ADDED PM-LAST-MAINT-STAMP AND
002200*                   PM-LAST-MAINT-USER FOR AUDIT TRAIL PER
002300*                   INTERNAL AUDIT FINDING 96-11.
002400*  1998-11-19  RKH  FOUR-DIGIT YEAR IN PM-LMD-YEAR - Y2K FIX,
002500*                   TICKET AF-Y2K-002.
002600*****************************************************************
002700 01  PRODUCT-MASTER-RECORD.
002800     05  PM-KEY-AREA.
002900         10  PM-PROD-ID              PIC 9(09).
003000         10  PM-PROD-ID-X REDEFINES
003100             PM-PROD-ID              PIC X(09).
003200     05  PM-PROD-CODE                PIC X(10).
003300     05  PM-PROD-NAME                PIC X(40).
003400*        SALE VALUE OF ONE FINISHED UNIT - 2 DECIMAL PLACES,
003500*        ROUNDED HALF-UP WHEREVER IT IS EXTENDED.
003600     05  PM-VALUE-AREA.
003700         10  PM-PROD-VALUE           PIC S9(7)V99.
003800         10  PM-PROD-VALUE-X REDEFINES
003900             PM-PROD-VALUE           PIC X(09).
004000     05  PM-STATUS-AREA.
004100         10  PM-RECORD-STATUS        PIC X(01).
004200             88  PM-ACTIVE                    VALUE "A".
004300             88  PM-DELETED                   VALUE "D".
004400     05  PM-LAST-MAINT-STAMP.
004500         10  PM-LAST-MAINT-DATE.
004600             15  PM-LMD-YEAR         PIC 9(04).
004700             15  PM-LMD-MONTH        PIC 9(02).
004800             15  PM-LMD-DAY          PIC 9(02).
004900     05  PM-LAST-MAINT-USER          PIC X(04).
005000     05  FILLER                      PIC X(04).
005100*****************************************************************
005200*  END OF PRODMAST.CPY
005300*****************************************************************
