000100*****************************************************************
000200*                                                               *
000300*   M A I N T T R N . C P Y                                     *
000400*                                                               *
000500*   MAINTENANCE TRANSACTION RECORD LAYOUT                       *
000600*   ONE TRANSACTION DRIVES ONE CHANGE AGAINST ONE OF THE THREE  *
000700*   MASTERS (PRODUCT, RAW MATERIAL, BILL OF MATERIALS)          *
000800*                                                                *
000900*   USED BY.....  MASTER-MAINTENANCE (INPUT)                    *
001000*                                                                *
001100*   RECORD LENGTH..... 96                                      *
001200*                                                                *
001300*****************************************************************
001400*  REVISION HISTORY
001500*  ----------------
001600*  1992-03-14  RKH  ORIGINAL LAYOUT - REPLACED THE OLD SINGLE
001700*                   RECEIPT/SALE TRANSACTION CODE WITH A GENERAL
001800*                   ENTITY/ACTION SCHEME SO ONE NIGHTLY RUN COULD
001900*                   MAINTAIN PRODUCTS, MATERIALS AND THE BILL OF
002000*                   MATERIALS TOGETHER (REQ AF-063).
002100*  1998-11-19  RKH  FOUR-DIGIT YEAR IN ANY DATE FIELDS ADDED
002200*                   HERE IN FUTURE - Y2K FIX, TICKET AF-Y2K-002.
002300*  2003-08-21  TJP  ADDED MT-SOURCE-TERMINAL FOR TRACE-BACK WHEN
002400*                   A BATCH OF TRANSACTIONS IS REJECTED
002500*                   (REQ AF-118).
002600*  2004-12-03  DMO  ADDED MT-UPDATE-BOM-QTY AS ITS OWN ACTION -
002700*                   ADD-BOM WAS BEING RE-ISSUED TO CHANGE THE
002800*                   REQUIRED QUANTITY ON A PAIR THAT ALREADY
002900*                   EXISTED, WHICH MASKED A REAL DUPLICATE-BOM
003000*                   CONDITION (REQ AF-133).
003100*****************************************************************
003200 01  MAINTENANCE-TRANSACTION-RECORD.
003300*        WHICH MASTER THIS TRANSACTION IS AGAINST.
003400     05  MT-ENTITY-TYPE               PIC X(01).
003500         88  MT-PRODUCT-ENTITY               VALUE "P".
003600         88  MT-MATERIAL-ENTITY              VALUE "M".
003700         88  MT-BOM-ENTITY                    VALUE "B".
003800*        WHAT TO DO TO THAT MASTER.
003900     05  MT-ACTION-CODE                PIC X(01).
004000         88  MT-CREATE                       VALUE "C".
004100         88  MT-UPDATE                       VALUE "U".
004200         88  MT-DELETE                       VALUE "D".
004300         88  MT-STOCK-UPDATE                 VALUE "S".
004400         88  MT-ADD-BOM                      VALUE "A".
004500         88  MT-REMOVE-BOM                   VALUE "R".
004600         88  MT-UPDATE-BOM-QTY               VALUE "Q".
004700     05  MT-KEY-AREA.
004800*            PRODUCT-ID (PRODUCT ACTIONS) OR PRODUCT-ID OF THE
004900*            BOM PAIR (BOM ACTIONS); MATERIAL-ID FOR MATERIAL
005000*            ACTIONS.
005100         10  MT-KEY-ID-1               PIC 9(09).
005200*            MATERIAL-ID OF THE BOM PAIR - BOM ACTIONS ONLY.
005300         10  MT-KEY-ID-2               PIC 9(09).
005400     05  MT-PAYLOAD-AREA.
005500         10  MT-CODE                   PIC X(10).
005600         10  MT-NAME                   PIC X(40).
005700         10  MT-VALUE-OR-QTY           PIC S9(7)V999.
005800         10  MT-UNIT                   PIC X(10).
005900     05  MT-SOURCE-TERMINAL            PIC X(04).
006000     05  FILLER                        PIC X(02).
006100*****************************************************************
006200*  END OF MAINTTRN.CPY
006300*****************************************************************
