000100*****************************************************************
000200*                                                               *
000300*   B O M M A S T . C P Y                                       *
000400*                                                               *
000500*   PRODUCT-MATERIAL RECORD LAYOUT (BILL OF MATERIALS)          *
000600*   ONE ENTRY PER (PRODUCT, RAW MATERIAL) PAIR - HOW MUCH OF    *
000700*   THE MATERIAL ONE UNIT OF THE PRODUCT CONSUMES                *
000800*                                                                *
000900*   USED BY.....  LOAD-MATERIAL-TABLES (INPUT)                  *
001000*                 MASTER-MAINTENANCE (INPUT-OUTPUT)             *
001100*                                                                *
001200*   UNIQUENESS.. ONE RECORD PER PM-PRODUCT-ID / PM-MATERIAL-ID  *
001300*                COMBINATION - ENFORCED IN MAINTUPD.CBL, NOT     *
001400*                BY THE FILE ORGANISATION (LINE SEQUENTIAL).     *
001500*                                                                *
001600*   RECORD LENGTH..... 40                                      *
001700*                                                                *
001800*****************************************************************
001900*  REVISION HISTORY
002000*  ----------------
002100*  1988-05-02  DMO  ORIGINAL LAYOUT, REQ AF-017 (BILL OF            AF-017
002200*                   MATERIALS FOR THE PRODUCTION SUGGESTION RUN).
002300*  1996-01-30  RKH  ADDED PM-RECORD-STATUS FOR SOFT DELETE ON
002400*                   REMOVE-BOM, INTERNAL AUDIT FINDING 96-11.
002500*****************************************************************
002600 01  PRODUCT-MATERIAL-RECORD.
002700     05  PMR-ID                      PIC 9(09).
002800     05  PMR-ID-X REDEFINES
002900         PMR-ID                      PIC X(09).
003000     05  PMR-PRODUCT-ID               PIC 9(09).
003100     05  PMR-MATERIAL-ID              PIC 9(09).
003200*        QUANTITY OF THE MATERIAL CONSUMED BY ONE PRODUCT UNIT -
003300*        3 DECIMAL PLACES.
003400     05  PMR-REQUIRED-QTY             PIC S9(7)V999.
003500     05  PMR-STATUS-AREA.
003600         10  PMR-RECORD-STATUS        PIC X(01).
003700             88  PMR-ACTIVE                    VALUE "A".
003800             88  PMR-DELETED                   VALUE "D".
003900     05  FILLER                       PIC X(02).
004000*****************************************************************
004100*  END OF BOMMAST.CPY
004200*****************************************************************
